000010*-----------------------------------------------------------------        
000020* CANITEM.CPY                                                             
000030* LAYOUT DE UN ITEM DE CANASTA COMPARATIVA (COMPARISON-ITEM).             
000040* SE LEE, SE COMPLETA CON LOS CAMPOS DERIVADOS Y SE REESCRIBE             
000050* TAL CUAL EN EL ARCHIVO DE SALIDA DE CANASTA.  CERO EN UN                
000060* CAMPO DE ENTRADA SIGNIFICA DATO AUSENTE.                                
000070*-----------------------------------------------------------------        
000080 01  WS-ENT-CANITEM.                                                      
000090     05  WS-CAN-ID-CANASTA         PIC X(12).                             
000100     05  FILLER                    PIC X(01)  VALUE SPACE.                
000110     05  WS-CAN-ID-ITEM            PIC X(12).                             
000120     05  FILLER                    PIC X(01)  VALUE SPACE.                
000130     05  WS-CAN-NOMBRE             PIC X(40).                             
000140     05  FILLER                    PIC X(01)  VALUE SPACE.                
000150     05  WS-CAN-MARCA              PIC X(20).                             
000160     05  FILLER                    PIC X(01)  VALUE SPACE.                
000170* PRECIO MINIMO LISTADO (0 = AUSENTE)                                     
000180     05  WS-CAN-LPRICE             PIC 9(07).                             
000190     05  FILLER                    PIC X(01)  VALUE SPACE.                
000200* NUTRIENTES INGRESADOS POR EL USUARIO (0 = AUSENTE)                      
000210     05  WS-CAN-PROTEINA-PCT       PIC 9(02)V9(01).                       
000220     05  FILLER                    PIC X(01)  VALUE SPACE.                
000230     05  WS-CAN-GRASA-PCT          PIC 9(02)V9(01).                       
000240     05  FILLER                    PIC X(01)  VALUE SPACE.                
000250     05  WS-CAN-KCAL-100G          PIC 9(03)V9(01).                       
000260     05  FILLER                    PIC X(01)  VALUE SPACE.                
000270* PRECIO DE COMPRA INGRESADO POR EL USUARIO (0 = AUSENTE)                 
000280     05  WS-CAN-PRECIO             PIC 9(07).                             
000290     05  FILLER                    PIC X(01)  VALUE SPACE.                
000300     05  WS-CAN-PESO-PAQUETE-KG    PIC 9(02)V9(03).                       
000310     05  FILLER                    PIC X(01)  VALUE SPACE.                
000320* CAMPOS DERIVADOS -- EN CERO SI NO SE PUDO CALCULAR                      
000330     05  WS-CAN-RACION-GR          PIC 9(04)V9(01).                       
000340     05  FILLER                    PIC X(01)  VALUE SPACE.                
000350     05  WS-CAN-COSTO-DIARIO       PIC 9(06).                             
000360     05  FILLER                    PIC X(01)  VALUE SPACE.                
000370     05  WS-CAN-COSTO-MENSUAL      PIC 9(07).                             
000380     05  FILLER                    PIC X(10)  VALUE SPACES.               
000390                                                                          
000400*-----------------------------------------------------------------        
000410* RENGLONES DEL REPORTE DE CANASTAS COMPARATIVAS (132 COLUMNAS)           
000420*-----------------------------------------------------------------        
000430 01  WS-REP-ENCAB-CANASTA.                                                
000440     05  FILLER                    PIC X(07) VALUE SPACES.                
000450     05  FILLER                    PIC X(12) VALUE 'CANASTA ID :'.        
000460     05  WS-REC-ID-CANASTA         PIC X(12).                             
000470     05  FILLER                    PIC X(101) VALUE SPACES.               
000480                                                                          
000490* DETALLE DE UN ITEM DENTRO DE LA CANASTA, YA ENRIQUECIDO                 
000500 01  WS-REP-DET-ITEM.                                                     
000510     05  FILLER                    PIC X(09) VALUE SPACES.                
000520     05  WS-RDI-ID-ITEM            PIC X(12).                             
000530     05  FILLER                    PIC X(01) VALUE SPACES.                
000540     05  WS-RDI-NOMBRE             PIC X(28).                             
000550     05  WS-RDI-MARCA              PIC X(14).                             
000560     05  FILLER                    PIC X(07) VALUE 'RAC : '.              
000570     05  WS-RDI-RACION             PIC ZZZ9.9.                            
000580     05  FILLER                    PIC X(02) VALUE 'G '.                  
000590     05  FILLER                    PIC X(07) VALUE 'DIA : $'.             
000600     05  WS-RDI-COSTO-DIA          PIC ZZZ,ZZ9.                           
000610     05  FILLER                    PIC X(08) VALUE ' MES : $'.            
000620     05  WS-RDI-COSTO-MES          PIC Z,ZZZ,ZZ9.                         
000630     05  FILLER                    PIC X(22) VALUE SPACES.                
000640                                                                          
000650* RENGLON DE RECHAZO -- SEXTO ITEM EN ADELANTE DENTRO DE LA CANASTA       
000660 01  WS-REP-RECHAZO-ITEM.                                                 
000670     05  FILLER                    PIC X(09) VALUE SPACES.                
000680     05  FILLER                    PIC X(17) VALUE 'RECHAZADO - ITEM:'.   
000690     05  WS-RRI-ID-ITEM            PIC X(12).                             
000700     05  FILLER                    PIC X(03) VALUE SPACES.                
000710     05  FILLER                    PIC X(37) VALUE                        
000720         'CANASTA YA TIENE 5 ITEMS (TK-6014)'.                            
000730     05  FILLER                    PIC X(54) VALUE SPACES.                
000740                                                                          
000750 01  WS-REP-CONT-CANASTA.                                                 
000760     05  FILLER                    PIC X(09) VALUE SPACES.                
000770     05  FILLER                    PIC X(18) VALUE 'ITEMS EN CANASTA:'.   
000780     05  WS-RCC-CANT-ITEMS         PIC Z9.                                
000790     05  FILLER                    PIC X(103) VALUE SPACES.               
000800                                                                          
000810 01  WS-REP-BLANCO-CAN             PIC X(132) VALUE SPACES.               
000820                                                                          
000830 01  WS-REP-SEPAR-CAN              PIC X(132) VALUE ALL '-'.              
000840                                                                          
000850* TOTALES DE FIN DE CORRIDA DEL PROCESO DE CANASTAS                       
000860 01  WS-REP-TOTALES-CAN.                                                  
000870     05  FILLER                PIC X(20) VALUE SPACES.                    
000880     05  FILLER                PIC X(17) VALUE 'CANASTAS PROC.:'.         
000890     05  WS-RTC-CANASTAS       PIC ZZ,ZZ9.                                
000900     05  FILLER                PIC X(03) VALUE SPACES.                    
000910     05  FILLER                PIC X(17) VALUE 'ITEMS PROC.   :'.         
000920     05  WS-RTC-ITEMS          PIC ZZ,ZZ9.                                
000930     05  FILLER                PIC X(03) VALUE SPACES.                    
000940     05  FILLER                PIC X(17) VALUE 'ITEMS RECHAZ. :'.         
000950     05  WS-RTC-ITEMS-RECH     PIC ZZ,ZZ9.                                
000960     05  FILLER                PIC X(37) VALUE SPACES.                    
