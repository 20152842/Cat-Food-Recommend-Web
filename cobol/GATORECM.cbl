000010******************************************************************        
000020* PROCESO BATCH DE RECOMENDACION DE ALIMENTO PARA GATOS                   
000030******************************************************************        
000040 IDENTIFICATION DIVISION.                                                 
000050 PROGRAM-ID. GATORECM.                                                    
000060 AUTHOR. R. GARCIA.                                                       
000070 INSTALLATION. GERENCIA DE NUTRICION - LINEA MASCOTAS.                    
000080 DATE-WRITTEN. 12/03/1991.                                                
000090 DATE-COMPILED.                                                           
000100 SECURITY. USO INTERNO.                                                   
000110*-----------------------------------------------------------------        
000120* HISTORIAL DE CAMBIOS                                                    
000130*-----------------------------------------------------------------        
000140* 12/03/1991 RG  TK-5201  VERSION INICIAL: LECTURA DE PERFILES,           
000150*                         VALIDACION DE RANGOS Y ARMADO DEL               
000160*                         RESUMEN CALORICO (LLAMA A CALENERG).            
000170* 02/06/1991 RG  TK-5207  SE INCORPORA LA LLAMADA A ALIMCAT Y EL          
000180*                         REPORTE DE CORRIDA CON EL TOP-5 POR GATO.       
000190* 30/01/1994 CP  TK-5209  SE AGREGA EL RENGLON 'SIN ALIMENTOS             
000200*                         ELEGIBLES' CUANDO ALIMCAT DEVUELVE CERO.        
000210* 17/08/1995 RB  TK-5210  SE AGREGA EL RECHAZO DE PERFILES FUERA          
000220*                         DE RANGO CON RENGLON DE MOTIVO EN EL            
000230*                         REPORTE (ANTES EL PROGRAMA SE CORTABA).         
000240* 22/02/1997 SU  TK-5233  SE AGREGAN LOS TOTALES DE FIN DE CORRIDA        
000250*                         (PROCESADOS, RECHAZADOS, SIN ALIMENTO,          
000260*                         RECOMENDACIONES TOTALES).                       
000270* 10/09/1998 RG  TK-5260  AJUSTE Y2K EN ENCABEZADO DEL PROGRAMA,          
000280*                         SIN CAMBIOS DE LOGICA (NO USA FECHAS).          
000290* 21/01/1999 RG  TK-5260  REVISION FINAL Y2K - CERTIFICADO OK.            
000300* 12/05/2002 NB  TK-5288  SE CORRIGE VALIDACION DE PRESUPUESTO:           
000310*                         TOMABA EL LIMITE SUPERIOR COMO INVALIDO         
000320*                         POR UN ERROR DE COMPARACION (> EN VEZ           
000330*                         DE >=).                                         
000340*-----------------------------------------------------------------        
000350                                                                          
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SPECIAL-NAMES.                                                           
000390     C01 IS TOP-OF-FORM.                                                  
000400                                                                          
000410 INPUT-OUTPUT SECTION.                                                    
000420                                                                          
000430 FILE-CONTROL.                                                            
000440                                                                          
000450     SELECT ENT-PERFGATO                                                  
000460         ASSIGN TO 'PERFGATO.SEQ'                                         
000470         ORGANIZATION IS LINE SEQUENTIAL                                  
000480         FILE STATUS IS FS-PERFGATO.                                      
000490                                                                          
000500     SELECT SAL-RECOMENDACION                                             
000510         ASSIGN TO 'RECOMEND.SEQ'                                         
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS FS-RECOMEND.                                      
000540                                                                          
000550     SELECT SAL-RESUMEN-CAL                                               
000560         ASSIGN TO 'RESUMCAL.SEQ'                                         
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         FILE STATUS IS FS-RESUMCAL.                                      
000590                                                                          
000600     SELECT SAL-REPORTE                                                   
000610         ASSIGN TO 'GATORECM.RPT'                                         
000620         ORGANIZATION IS LINE SEQUENTIAL                                  
000630         FILE STATUS IS FS-REPORTE.                                       
000640                                                                          
000650*-----------------------------------------------------------------        
000660 DATA DIVISION.                                                           
000670                                                                          
000680 FILE SECTION.                                                            
000690                                                                          
000700 FD  ENT-PERFGATO.                                                        
000710     COPY PERFGATO.                                                       
000720                                                                          
000730* EL REGISTRO DE SALIDA SE ARMA EN WORKING-STORAGE (VER SALGATO)          
000740* Y SE MUEVE AL BUFFER DE LA FD ANTES DE CADA WRITE, IGUAL QUE            
000750* EL RESUMEN DE TARJETAS DEL PROCESO DE CONSUMOS.                         
000760 FD  SAL-RECOMENDACION.                                                   
000770 01  WS-BUF-RECOMENDACION            PIC X(261).                          
000780                                                                          
000790 FD  SAL-RESUMEN-CAL.                                                     
000800 01  WS-BUF-RESUMEN-CAL              PIC X(077).                          
000810                                                                          
000820 FD  SAL-REPORTE.                                                         
000830 01  WS-BUF-REPORTE                  PIC X(132).                          
000840                                                                          
000850*-----------------------------------------------------------------        
000860 WORKING-STORAGE SECTION.                                                 
000870*-----------------------------------------------------------------        
000880*   LIMITES DE VALIDACION DEL PERFIL (TK-5210, TK-5288), SEGUN LA         
000890*   ESPECIFICACION DEL PROCESO -- VER EL BANNER DE 2300-VALIDAR-          
000900*   PERFIL.  SE DEJAN COMO CONSTANTES PARA QUE UN AJUSTE DE               
000910*   POLITICA NO OBLIGUE A TOCAR LOS IF DEL PARRAFO.                       
000920*-----------------------------------------------------------------        
000930 77  WS-C-PESO-MINIMO            PIC 9(02)V9(01) VALUE 0.1.               
000940 77  WS-C-PESO-MAXIMO            PIC 9(02)V9(01) VALUE 20.0.              
000950 77  WS-C-EDAD-MINIMA            PIC 9(03)       VALUE 1.                 
000960 77  WS-C-EDAD-MAXIMA            PIC 9(03)       VALUE 300.               
000970 77  WS-C-PRESUP-MINIMO          PIC 9(07)       VALUE 1000.              
000980 77  WS-C-PRESUP-MAXIMO          PIC 9(07)       VALUE 1000000.           
000990                                                                          
001000*-----------------------------------------------------------------        
001010*    FORMATO DE LOS REGISTROS DE SALIDA Y DEL REPORTE DE CORRIDA          
001020*-----------------------------------------------------------------        
001030     COPY SALGATO.                                                        
001040                                                                          
001050*-----------------------------------------------------------------        
001060*   VARIABLES FILE STATUS  ENTRADA/SALIDA                                 
001070*-----------------------------------------------------------------        
001080 01  FS-STATUS.                                                           
001090*   ** FILE STATUS DE PERFGATO                                            
001100     05  FS-PERFGATO               PIC X(02).                             
001110         88  FS-PERFGATO-OK            VALUE '00'.                        
001120         88  FS-PERFGATO-EOF           VALUE '10'.                        
001130         88  FS-PERFGATO-NFD           VALUE '35'.                        
001140                                                                          
001150*   ** FILE STATUS DE RECOMENDACION                                       
001160     05  FS-RECOMEND               PIC X(02).                             
001170         88  FS-RECOMEND-OK            VALUE '00'.                        
001180                                                                          
001190*   ** FILE STATUS DE RESUMEN CALORICO                                    
001200     05  FS-RESUMCAL               PIC X(02).                             
001210         88  FS-RESUMCAL-OK            VALUE '00'.                        
001220                                                                          
001230*   ** FILE STATUS DEL REPORTE DE CORRIDA                                 
001240     05  FS-REPORTE                PIC X(02).                             
001250         88  FS-REPORTE-OK             VALUE '00'.                        
001260     05  FILLER                    PIC X(08)  VALUE SPACES.               
001270                                                                          
001280*-----------------------------------------------------------------        
001290*   RESULTADO DE LA VALIDACION DE RANGOS DEL PERFIL (TK-5210)             
001300*-----------------------------------------------------------------        
001310 01  WS-AREA-VALIDACION.                                                  
001320     05  WS-VAL-RESULTADO          PIC X(01).                             
001330         88  WS-VAL-ES-VALIDO          VALUE 'S'.                         
001340         88  WS-VAL-NO-VALIDO          VALUE 'N'.                         
001350     05  WS-VAL-MOTIVO             PIC X(60).                             
001360     05  FILLER                    PIC X(10)  VALUE SPACES.               
001370                                                                          
001380* VISTA ABREVIADA PARA EL DISPLAY DE ARRANQUE QUE PIDIO AUDITORIA         
001390* DE SISTEMAS CUANDO SE AGREGO EL RECHAZO DE PERFILES (TK-5210).          
001400 01  WS-VAL-VISTA-DEBUG REDEFINES WS-AREA-VALIDACION.                     
001410     05  WS-VAL-RESULT-EDIC        PIC X(01).                             
001420     05  FILLER                    PIC X(69).                             
001430                                                                          
001440*-----------------------------------------------------------------        
001450*   AREA DE ENTRADA/SALIDA DE LA LLAMADA A CALENERG                       
001460*-----------------------------------------------------------------        
001470 01  WS-ENTRADA-ENERGIA.                                                  
001480     05  WS-EE-PESO-KG             PIC 9(02)V9(01).                       
001490     05  WS-EE-EDAD-MESES          PIC 9(03).                             
001500     05  WS-EE-SEXO                PIC X(06).                             
001510     05  WS-EE-CASTRADO            PIC X(01).                             
001520     05  FILLER                    PIC X(05)  VALUE SPACES.               
001530                                                                          
001540 01  WS-AREA-ENERGIA.                                                     
001550     05  WS-ENE-RER-KCAL           PIC 9(04)V9(01).                       
001560     05  WS-ENE-FACTOR-VIDA        PIC 9(01)V9(01).                       
001570     05  WS-ENE-DAILY-KCAL         PIC 9(04)V9(01).                       
001580     05  WS-ENE-ETAPA-CLAVE        PIC X(06).                             
001590     05  WS-ENE-ETAPA-DESC         PIC X(40).                             
001600     05  FILLER                    PIC X(05)  VALUE SPACES.               
001610                                                                          
001620* VISTA ALTERNATIVA SOLO CON LA PARTE ENTERA DEL RER, PARA EL             
001630* DISPLAY DE CONTROL DEL ENCABEZADO DEL REPORTE (VER TK-5207).            
001640 01  WS-ENE-VISTA-DEBUG REDEFINES WS-AREA-ENERGIA.                        
001650     05  WS-ENE-RER-EDIC           PIC 9(04).                             
001660     05  FILLER                    PIC X(57).                             
001670                                                                          
001680*-----------------------------------------------------------------        
001690*   AREA DE ENTRADA/SALIDA DE LA LLAMADA A ALIMCAT                        
001700*-----------------------------------------------------------------        
001710 01  WS-ENTRADA-CATALOGO.                                                 
001720     05  WS-EC-ETAPA-CLAVE         PIC X(06).                             
001730     05  WS-EC-DAILY-KCAL          PIC 9(04)V9(01).                       
001740     05  WS-EC-PRESUP-MENSUAL      PIC 9(07).                             
001750     05  FILLER                    PIC X(05)  VALUE SPACES.               
001760                                                                          
001770* HASTA 5 RECOMENDACIONES, YA ORDENADAS POR PUNTAJE DESCENDENTE           
001780* (EL ORDENAMIENTO LO HACE ALIMCAT, ACA SOLO SE VUELCAN AL                
001790* REGISTRO DE SALIDA Y AL REPORTE, VER TK-5207).                          
001800 01  WS-SALIDA-CATALOGO.                                                  
001810     05  WS-SC-CANT-RECOM          PIC 9(01).                             
001820     05  WS-SC-RECOM OCCURS 5 TIMES.                                      
001830         10  WS-SCR-NOMBRE             PIC X(44).                         
001840         10  WS-SCR-MARCA              PIC X(20).                         
001850         10  WS-SCR-TIPO               PIC X(03).                         
001860         10  WS-SCR-RACION-GR          PIC 9(04)V9(01).                   
001870         10  WS-SCR-COSTO-DIA          PIC 9(06).                         
001880         10  WS-SCR-COSTO-MES          PIC 9(07).                         
001890         10  WS-SCR-PROTEINA-PCT       PIC 9(02)V9(01).                   
001900         10  WS-SCR-GRASA-PCT          PIC 9(02)V9(01).                   
001910         10  WS-SCR-PUNTAJE            PIC 9(03)V9(02).                   
001920         10  WS-SCR-MOTIVO             PIC X(140).                        
001930     05  FILLER                    PIC X(05)  VALUE SPACES.               
001940                                                                          
001950*-----------------------------------------------------------------        
001960*   CONTADORES DE FIN DE CORRIDA (TK-5233)                                
001970*-----------------------------------------------------------------        
001980 01  WS-AREA-CONTADORES.                                                  
001990     05  WS-CNT-GATOS-OK           PIC 9(05)  COMP.                       
002000     05  WS-CNT-GATOS-RECH         PIC 9(05)  COMP.                       
002010     05  WS-CNT-GATOS-SIN-ALIM     PIC 9(05)  COMP.                       
002020     05  WS-CNT-RECOM-TOTALES      PIC 9(05)  COMP.                       
002030     05  FILLER                    PIC X(08)  VALUE SPACES.               
002040                                                                          
002050* VISTA ALFANUMERICA DE LOS CONTADORES PARA EL VOLCADO DE                 
002060* DEPURACION QUE USA SISTEMAS CUANDO SOSPECHA UN DESCUADRE.               
002070 01  WS-CNT-VISTA-DEBUG REDEFINES WS-AREA-CONTADORES.                     
002080     05  FILLER                    PIC X(28).                             
002090                                                                          
002100*-----------------------------------------------------------------        
002110*   SUBINDICE DE RECORRIDO DEL TOP-5 DEVUELTO POR ALIMCAT                 
002120*-----------------------------------------------------------------        
002130 01  WS-IX-REC                     PIC 9(01)  COMP.                       
002140                                                                          
002150*-----------------------------------------------------------------        
002160 PROCEDURE DIVISION.                                                      
002170*-----------------------------------------------------------------        
002180                                                                          
002190     PERFORM 1000-INICIAR-PROGRAMA                                        
002200        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
002210                                                                          
002220     PERFORM 2000-PROCESAR-PROGRAMA                                       
002230        THRU 2000-PROCESAR-PROGRAMA-FIN                                   
002240       UNTIL FS-PERFGATO-EOF.                                             
002250                                                                          
002260     PERFORM 3000-FINALIZAR-PROGRAMA                                      
002270        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
002280                                                                          
002290     DISPLAY '#GATOS OK:       ' WS-CNT-GATOS-OK                          
002300     DISPLAY '#GATOS RECHAZ.:  ' WS-CNT-GATOS-RECH                        
002310     DISPLAY '#SIN ALIMENTO:   ' WS-CNT-GATOS-SIN-ALIM                    
002320     DISPLAY '#RECOMENDACIONES:' WS-CNT-RECOM-TOTALES                     
002330                                                                          
002340     STOP RUN.                                                            
002350                                                                          
002360*-----------------------------------------------------------------        
002370 1000-INICIAR-PROGRAMA.                                                   
002380                                                                          
002390     PERFORM 1100-ABRIR-ARCHIVOS                                          
002400        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
002410                                                                          
002420     PERFORM 1200-INICIALIZAR-VARIABLES                                   
002430        THRU 1200-INICIALIZAR-VARIABLES-FIN.                              
002440                                                                          
002450 1000-INICIAR-PROGRAMA-FIN.                                               
002460     EXIT.                                                                
002470                                                                          
002480*-----------------------------------------------------------------        
002490 1100-ABRIR-ARCHIVOS.                                                     
002500                                                                          
002510     PERFORM 1110-ABRIR-ENT-PERFGATO                                      
002520        THRU 1110-ABRIR-ENT-PERFGATO-FIN.                                 
002530                                                                          
002540     PERFORM 1120-ABRIR-SAL-RECOMENDACION                                 
002550        THRU 1120-ABRIR-SAL-RECOMENDACION-FIN.                            
002560                                                                          
002570     PERFORM 1130-ABRIR-SAL-RESUMEN-CAL                                   
002580        THRU 1130-ABRIR-SAL-RESUMEN-CAL-FIN.                              
002590                                                                          
002600     PERFORM 1140-ABRIR-SAL-REPORTE                                       
002610        THRU 1140-ABRIR-SAL-REPORTE-FIN.                                  
002620                                                                          
002630 1100-ABRIR-ARCHIVOS-FIN.                                                 
002640     EXIT.                                                                
002650                                                                          
002660*-----------------------------------------------------------------        
002670 1110-ABRIR-ENT-PERFGATO.                                                 
002680                                                                          
002690     OPEN INPUT ENT-PERFGATO.                                             
002700                                                                          
002710     EVALUATE TRUE                                                        
002720         WHEN FS-PERFGATO-OK                                              
002730              CONTINUE                                                    
002740         WHEN FS-PERFGATO-NFD                                             
002750              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE PERFILES'            
002760              DISPLAY 'FILE STATUS: ' FS-PERFGATO                         
002770              STOP RUN                                                    
002780         WHEN OTHER                                                       
002790              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PERFILES'             
002800              DISPLAY 'FILE STATUS: ' FS-PERFGATO                         
002810              STOP RUN                                                    
002820     END-EVALUATE.                                                        
002830                                                                          
002840 1110-ABRIR-ENT-PERFGATO-FIN.                                             
002850     EXIT.                                                                
002860                                                                          
002870*-----------------------------------------------------------------        
002880 1120-ABRIR-SAL-RECOMENDACION.                                            
002890                                                                          
002900     OPEN OUTPUT SAL-RECOMENDACION.                                       
002910                                                                          
002920     EVALUATE TRUE                                                        
002930         WHEN FS-RECOMEND-OK                                              
002940              CONTINUE                                                    
002950         WHEN OTHER                                                       
002960              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RECOMENDACION'        
002970              DISPLAY 'FILE STATUS: ' FS-RECOMEND                         
002980              STOP RUN                                                    
002990     END-EVALUATE.                                                        
003000                                                                          
003010 1120-ABRIR-SAL-RECOMENDACION-FIN.                                        
003020     EXIT.                                                                
003030                                                                          
003040*-----------------------------------------------------------------        
003050 1130-ABRIR-SAL-RESUMEN-CAL.                                              
003060                                                                          
003070     OPEN OUTPUT SAL-RESUMEN-CAL.                                         
003080                                                                          
003090     EVALUATE TRUE                                                        
003100         WHEN FS-RESUMCAL-OK                                              
003110              CONTINUE                                                    
003120         WHEN OTHER                                                       
003130              DISPLAY 'ERROR AL ABRIR EL ARCHIVO RESUMEN-CAL'             
003140              DISPLAY 'FILE STATUS: ' FS-RESUMCAL                         
003150              STOP RUN                                                    
003160     END-EVALUATE.                                                        
003170                                                                          
003180 1130-ABRIR-SAL-RESUMEN-CAL-FIN.                                          
003190     EXIT.                                                                
003200                                                                          
003210*-----------------------------------------------------------------        
003220 1140-ABRIR-SAL-REPORTE.                                                  
003230                                                                          
003240     OPEN OUTPUT SAL-REPORTE.                                             
003250                                                                          
003260     EVALUATE TRUE                                                        
003270         WHEN FS-REPORTE-OK                                               
003280              CONTINUE                                                    
003290         WHEN OTHER                                                       
003300              DISPLAY 'ERROR AL ABRIR EL REPORTE DE CORRIDA'              
003310              DISPLAY 'FILE STATUS: ' FS-REPORTE                          
003320              STOP RUN                                                    
003330     END-EVALUATE.                                                        
003340                                                                          
003350 1140-ABRIR-SAL-REPORTE-FIN.                                              
003360     EXIT.                                                                
003370                                                                          
003380*-----------------------------------------------------------------        
003390 1200-INICIALIZAR-VARIABLES.                                              
003400                                                                          
003410     INITIALIZE WS-AREA-CONTADORES.                                       
003420                                                                          
003430 1200-INICIALIZAR-VARIABLES-FIN.                                          
003440     EXIT.                                                                
003450                                                                          
003460*-----------------------------------------------------------------        
003470 2000-PROCESAR-PROGRAMA.                                                  
003480                                                                          
003490     PERFORM 2200-LEER-PERFIL                                             
003500        THRU 2200-LEER-PERFIL-FIN.                                        
003510                                                                          
003520     IF NOT FS-PERFGATO-EOF                                               
003530                                                                          
003540        PERFORM 2300-VALIDAR-PERFIL                                       
003550           THRU 2300-VALIDAR-PERFIL-FIN                                   
003560                                                                          
003570        IF WS-VAL-ES-VALIDO                                               
003580                                                                          
003590           ADD 1 TO WS-CNT-GATOS-OK                                       
003600                                                                          
003610           PERFORM 2400-CALCULAR-ENERGIA                                  
003620              THRU 2400-CALCULAR-ENERGIA-FIN                              
003630                                                                          
003640           PERFORM 2500-GRABAR-RESUMEN-CAL                                
003650              THRU 2500-GRABAR-RESUMEN-CAL-FIN                            
003660                                                                          
003670           PERFORM 2600-OBTENER-CATALOGO                                  
003680              THRU 2600-OBTENER-CATALOGO-FIN                              
003690                                                                          
003700           PERFORM 2700-IMPRIMIR-ENCABEZADO                               
003710              THRU 2700-IMPRIMIR-ENCABEZADO-FIN                           
003720                                                                          
003730           IF WS-SC-CANT-RECOM = ZERO                                     
003740                                                                          
003750              ADD 1 TO WS-CNT-GATOS-SIN-ALIM                              
003760                                                                          
003770              PERFORM 2750-IMPRIMIR-SIN-ALIMENTO                          
003780                 THRU 2750-IMPRIMIR-SIN-ALIMENTO-FIN                      
003790                                                                          
003800           ELSE                                                           
003810                                                                          
003820              PERFORM 2800-GRABAR-RECOMENDACIONES                         
003830                 THRU 2800-GRABAR-RECOMENDACIONES-FIN                     
003840                VARYING WS-IX-REC FROM 1 BY 1                             
003850                  UNTIL WS-IX-REC > WS-SC-CANT-RECOM                      
003860                                                                          
003870           END-IF                                                         
003880                                                                          
003890           PERFORM 2900-IMPRIMIR-SEPARADOR                                
003900              THRU 2900-IMPRIMIR-SEPARADOR-FIN                            
003910                                                                          
003920        ELSE                                                              
003930                                                                          
003940           ADD 1 TO WS-CNT-GATOS-RECH                                     
003950                                                                          
003960           PERFORM 2350-IMPRIMIR-RECHAZO                                  
003970              THRU 2350-IMPRIMIR-RECHAZO-FIN                              
003980                                                                          
003990        END-IF                                                            
004000                                                                          
004010     END-IF.                                                              
004020                                                                          
004030 2000-PROCESAR-PROGRAMA-FIN.                                              
004040     EXIT.                                                                
004050                                                                          
004060*-----------------------------------------------------------------        
004070 2200-LEER-PERFIL.                                                        
004080                                                                          
004090     READ ENT-PERFGATO.                                                   
004100                                                                          
004110     EVALUATE TRUE                                                        
004120         WHEN FS-PERFGATO-OK                                              
004130              CONTINUE                                                    
004140         WHEN FS-PERFGATO-EOF                                             
004150              CONTINUE                                                    
004160         WHEN OTHER                                                       
004170              DISPLAY 'ERROR AL LEER EL ARCHIVO DE PERFILES'              
004180              DISPLAY 'FILE STATUS: ' FS-PERFGATO                         
004190              STOP RUN                                                    
004200     END-EVALUATE.                                                        
004210                                                                          
004220 2200-LEER-PERFIL-FIN.                                                    
004230     EXIT.                                                                
004240                                                                          
004250*-----------------------------------------------------------------        
004260* VALIDACION DE RANGOS DEL PERFIL DEL GATO (TK-5210, TK-5288).            
004270* LOS LIMITES SON LOS DE LA ESPECIFICACION DEL PROCESO:                   
004280*   PESO        0.1  A  20.0 KG                                           
004290*   EDAD        1    A  300  MESES                                        
004300*   SEXO        MALE O FEMALE                                             
004310*   CASTRADO    Y O N                                                     
004320*   PRESUPUESTO 1.000 A 1.000.000 WON                                     
004330 2300-VALIDAR-PERFIL.                                                     
004340                                                                          
004350     INITIALIZE WS-AREA-VALIDACION.                                       
004360     SET WS-VAL-ES-VALIDO TO TRUE.                                        
004370                                                                          
004380     IF WS-PRF-PESO-KG < WS-C-PESO-MINIMO                                 
004390        OR WS-PRF-PESO-KG > WS-C-PESO-MAXIMO                              
004400        SET WS-VAL-NO-VALIDO TO TRUE                                      
004410        MOVE 'PESO FUERA DE RANGO (0.1 A 20.0 KG)'                        
004420          TO WS-VAL-MOTIVO                                                
004430     END-IF.                                                              
004440                                                                          
004450     IF WS-VAL-ES-VALIDO                                                  
004460        AND (WS-PRF-EDAD-MESES < WS-C-EDAD-MINIMA                         
004470         OR WS-PRF-EDAD-MESES > WS-C-EDAD-MAXIMA)                         
004480        SET WS-VAL-NO-VALIDO TO TRUE                                      
004490        MOVE 'EDAD FUERA DE RANGO (1 A 300 MESES)'                        
004500          TO WS-VAL-MOTIVO                                                
004510     END-IF.                                                              
004520                                                                          
004530     IF WS-VAL-ES-VALIDO                                                  
004540        AND NOT (WS-PRF-SEXO-MACHO OR WS-PRF-SEXO-HEMBRA)                 
004550        SET WS-VAL-NO-VALIDO TO TRUE                                      
004560        MOVE 'SEXO INVALIDO (DEBE SER MALE O FEMALE)'                     
004570          TO WS-VAL-MOTIVO                                                
004580     END-IF.                                                              
004590                                                                          
004600     IF WS-VAL-ES-VALIDO                                                  
004610        AND NOT (WS-PRF-ES-CASTRADO OR WS-PRF-NO-CASTRADO)                
004620        SET WS-VAL-NO-VALIDO TO TRUE                                      
004630        MOVE 'INDICADOR DE CASTRACION INVALIDO (DEBE SER Y O N)'          
004640          TO WS-VAL-MOTIVO                                                
004650     END-IF.                                                              
004660                                                                          
004670     IF WS-VAL-ES-VALIDO                                                  
004680        AND (WS-PRF-PRESUP-MENSUAL < WS-C-PRESUP-MINIMO                   
004690         OR WS-PRF-PRESUP-MENSUAL > WS-C-PRESUP-MAXIMO)                   
004700        SET WS-VAL-NO-VALIDO TO TRUE                                      
004710        MOVE 'PRESUPUESTO FUERA DE RANGO (1.000 A 1.000.000)'             
004720          TO WS-VAL-MOTIVO                                                
004730     END-IF.                                                              
004740                                                                          
004750 2300-VALIDAR-PERFIL-FIN.                                                 
004760     EXIT.                                                                
004770                                                                          
004780*-----------------------------------------------------------------        
004790 2350-IMPRIMIR-RECHAZO.                                                   
004800                                                                          
004810     INITIALIZE WS-REP-RECHAZO-GATO.                                      
004820     MOVE WS-PRF-ID-GATO       TO WS-RRG-ID-GATO.                         
004830     MOVE WS-VAL-MOTIVO        TO WS-RRG-MOTIVO.                          
004840                                                                          
004850     MOVE WS-REP-RECHAZO-GATO  TO WS-BUF-REPORTE.                         
004860     WRITE WS-BUF-REPORTE.                                                
004870                                                                          
004880 2350-IMPRIMIR-RECHAZO-FIN.                                               
004890     EXIT.                                                                
004900                                                                          
004910*-----------------------------------------------------------------        
004920 2400-CALCULAR-ENERGIA.                                                   
004930                                                                          
004940     INITIALIZE WS-ENTRADA-ENERGIA                                        
004950                WS-AREA-ENERGIA.                                          
004960                                                                          
004970     MOVE WS-PRF-PESO-KG       TO WS-EE-PESO-KG.                          
004980     MOVE WS-PRF-EDAD-MESES    TO WS-EE-EDAD-MESES.                       
004990     MOVE WS-PRF-SEXO          TO WS-EE-SEXO.                             
005000     MOVE WS-PRF-CASTRADO      TO WS-EE-CASTRADO.                         
005010                                                                          
005020     CALL 'CALENERG' USING WS-ENTRADA-ENERGIA, WS-AREA-ENERGIA.           
005030                                                                          
005040 2400-CALCULAR-ENERGIA-FIN.                                               
005050     EXIT.                                                                
005060                                                                          
005070*-----------------------------------------------------------------        
005080 2500-GRABAR-RESUMEN-CAL.                                                 
005090                                                                          
005100     INITIALIZE WS-SAL-RESUMEN-CAL.                                       
005110                                                                          
005120     MOVE WS-PRF-ID-GATO       TO WS-RC-ID-GATO.                          
005130     MOVE WS-ENE-RER-KCAL      TO WS-RC-RER-KCAL.                         
005140     MOVE WS-ENE-FACTOR-VIDA   TO WS-RC-FACTOR-VIDA.                      
005150     MOVE WS-ENE-DAILY-KCAL    TO WS-RC-DAILY-KCAL.                       
005160     MOVE WS-ENE-ETAPA-CLAVE   TO WS-RC-ETAPA-CLAVE.                      
005170     MOVE WS-ENE-ETAPA-DESC    TO WS-RC-ETAPA-DESC.                       
005180                                                                          
005190     MOVE WS-SAL-RESUMEN-CAL   TO WS-BUF-RESUMEN-CAL.                     
005200     WRITE WS-BUF-RESUMEN-CAL.                                            
005210                                                                          
005220 2500-GRABAR-RESUMEN-CAL-FIN.                                             
005230     EXIT.                                                                
005240                                                                          
005250*-----------------------------------------------------------------        
005260 2600-OBTENER-CATALOGO.                                                   
005270                                                                          
005280     INITIALIZE WS-ENTRADA-CATALOGO                                       
005290                WS-SALIDA-CATALOGO.                                       
005300                                                                          
005310     MOVE WS-ENE-ETAPA-CLAVE     TO WS-EC-ETAPA-CLAVE.                    
005320     MOVE WS-ENE-DAILY-KCAL      TO WS-EC-DAILY-KCAL.                     
005330     MOVE WS-PRF-PRESUP-MENSUAL  TO WS-EC-PRESUP-MENSUAL.                 
005340                                                                          
005350     CALL 'ALIMCAT' USING WS-ENTRADA-CATALOGO, WS-SALIDA-CATALOGO.        
005360                                                                          
005370     ADD WS-SC-CANT-RECOM TO WS-CNT-RECOM-TOTALES.                        
005380                                                                          
005390 2600-OBTENER-CATALOGO-FIN.                                               
005400     EXIT.                                                                
005410                                                                          
005420*-----------------------------------------------------------------        
005430 2700-IMPRIMIR-ENCABEZADO.                                                
005440                                                                          
005450     INITIALIZE WS-REP-ENCABEZADO-GATO.                                   
005460                                                                          
005470     MOVE WS-PRF-ID-GATO       TO WS-REH-ID-GATO.                         
005480     MOVE WS-PRF-PESO-KG       TO WS-REH-PESO.                            
005490     MOVE WS-PRF-EDAD-MESES    TO WS-REH-EDAD.                            
005500     MOVE WS-ENE-ETAPA-CLAVE   TO WS-REH-ETAPA.                           
005510     MOVE WS-ENE-RER-KCAL      TO WS-REH-RER.                             
005520     MOVE WS-ENE-DAILY-KCAL    TO WS-REH-DIARIAS.                         
005530                                                                          
005540     MOVE WS-REP-ENCABEZADO-GATO TO WS-BUF-REPORTE.                       
005550     WRITE WS-BUF-REPORTE.                                                
005560                                                                          
005570 2700-IMPRIMIR-ENCABEZADO-FIN.                                            
005580     EXIT.                                                                
005590                                                                          
005600*-----------------------------------------------------------------        
005610 2750-IMPRIMIR-SIN-ALIMENTO.                                              
005620                                                                          
005630     MOVE WS-REP-SIN-ALIMENTO  TO WS-BUF-REPORTE.                         
005640     WRITE WS-BUF-REPORTE.                                                
005650                                                                          
005660 2750-IMPRIMIR-SIN-ALIMENTO-FIN.                                          
005670     EXIT.                                                                
005680                                                                          
005690*-----------------------------------------------------------------        
005700 2800-GRABAR-RECOMENDACIONES.                                             
005710                                                                          
005720     PERFORM 2810-ARMAR-RECOMENDACION                                     
005730        THRU 2810-ARMAR-RECOMENDACION-FIN.                                
005740                                                                          
005750     PERFORM 2820-IMPRIMIR-DETALLE                                        
005760        THRU 2820-IMPRIMIR-DETALLE-FIN.                                   
005770                                                                          
005780 2800-GRABAR-RECOMENDACIONES-FIN.                                         
005790     EXIT.                                                                
005800                                                                          
005810*-----------------------------------------------------------------        
005820 2810-ARMAR-RECOMENDACION.                                                
005830                                                                          
005840     INITIALIZE WS-SAL-RECOMENDACION.                                     
005850                                                                          
005860     MOVE WS-PRF-ID-GATO                    TO WS-REC-ID-GATO.            
005870     MOVE WS-IX-REC                         TO WS-REC-RANK.               
005880     MOVE WS-SCR-NOMBRE(WS-IX-REC)          TO WS-REC-NOMBRE.             
005890     MOVE WS-SCR-MARCA(WS-IX-REC)           TO WS-REC-MARCA.              
005900     MOVE WS-SCR-TIPO(WS-IX-REC)            TO WS-REC-TIPO.               
005910     MOVE WS-SCR-RACION-GR(WS-IX-REC)       TO WS-REC-RACION-GR.          
005920     MOVE WS-SCR-COSTO-DIA(WS-IX-REC)       TO WS-REC-COSTO-DIARIO.       
005930     MOVE WS-SCR-COSTO-MES(WS-IX-REC)       TO WS-REC-COSTO-MENSUAL.      
005940     MOVE WS-SCR-PROTEINA-PCT(WS-IX-REC)    TO WS-REC-PROTEINA-PCT.       
005950     MOVE WS-SCR-GRASA-PCT(WS-IX-REC)       TO WS-REC-GRASA-PCT.          
005960     MOVE WS-SCR-PUNTAJE(WS-IX-REC)         TO WS-REC-PUNTAJE.            
005970     MOVE WS-SCR-MOTIVO(WS-IX-REC)          TO WS-REC-MOTIVO.             
005980                                                                          
005990     MOVE WS-SAL-RECOMENDACION TO WS-BUF-RECOMENDACION.                   
006000     WRITE WS-BUF-RECOMENDACION.                                          
006010                                                                          
006020 2810-ARMAR-RECOMENDACION-FIN.                                            
006030     EXIT.                                                                
006040                                                                          
006050*-----------------------------------------------------------------        
006060 2820-IMPRIMIR-DETALLE.                                                   
006070                                                                          
006080     INITIALIZE WS-REP-DETALLE-RECOM.                                     
006090                                                                          
006100     MOVE WS-IX-REC                      TO WS-RED-RANK.                  
006110     MOVE WS-SCR-NOMBRE(WS-IX-REC)       TO WS-RED-NOMBRE.                
006120     MOVE WS-SCR-MARCA(WS-IX-REC)        TO WS-RED-MARCA.                 
006130     MOVE WS-SCR-TIPO(WS-IX-REC)         TO WS-RED-TIPO.                  
006140     MOVE WS-SCR-RACION-GR(WS-IX-REC)    TO WS-RED-RACION.                
006150     MOVE WS-SCR-COSTO-DIA(WS-IX-REC)    TO WS-RED-COSTO-DIA.             
006160     MOVE WS-SCR-COSTO-MES(WS-IX-REC)    TO WS-RED-COSTO-MES.             
006170     MOVE WS-SCR-PUNTAJE(WS-IX-REC)      TO WS-RED-PUNTAJE.               
006180                                                                          
006190     MOVE WS-REP-DETALLE-RECOM TO WS-BUF-REPORTE.                         
006200     WRITE WS-BUF-REPORTE.                                                
006210                                                                          
006220 2820-IMPRIMIR-DETALLE-FIN.                                               
006230     EXIT.                                                                
006240                                                                          
006250*-----------------------------------------------------------------        
006260 2900-IMPRIMIR-SEPARADOR.                                                 
006270                                                                          
006280     MOVE WS-REP-BLANCO        TO WS-BUF-REPORTE.                         
006290     WRITE WS-BUF-REPORTE.                                                
006300                                                                          
006310 2900-IMPRIMIR-SEPARADOR-FIN.                                             
006320     EXIT.                                                                
006330                                                                          
006340*-----------------------------------------------------------------        
006350 3000-FINALIZAR-PROGRAMA.                                                 
006360                                                                          
006370     PERFORM 3100-IMPRIMIR-TOTALES                                        
006380        THRU 3100-IMPRIMIR-TOTALES-FIN.                                   
006390                                                                          
006400     PERFORM 3200-CERRAR-ARCHIVOS                                         
006410        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
006420                                                                          
006430 3000-FINALIZAR-PROGRAMA-FIN.                                             
006440     EXIT.                                                                
006450                                                                          
006460*-----------------------------------------------------------------        
006470 3100-IMPRIMIR-TOTALES.                                                   
006480                                                                          
006490     MOVE WS-CNT-GATOS-OK       TO WS-RET-GATOS-OK.                       
006500     MOVE WS-CNT-GATOS-RECH     TO WS-RET-GATOS-RECH.                     
006510     MOVE WS-CNT-GATOS-SIN-ALIM TO WS-RET-GATOS-SIN-ALIM.                 
006520     MOVE WS-CNT-RECOM-TOTALES  TO WS-RET-RECOM-TOTALES.                  
006530                                                                          
006540     MOVE WS-REP-SEPARADOR      TO WS-BUF-REPORTE.                        
006550     WRITE WS-BUF-REPORTE.                                                
006560                                                                          
006570     MOVE WS-REP-TOTALES-RECOM  TO WS-BUF-REPORTE.                        
006580     WRITE WS-BUF-REPORTE.                                                
006590                                                                          
006600 3100-IMPRIMIR-TOTALES-FIN.                                               
006610     EXIT.                                                                
006620                                                                          
006630*-----------------------------------------------------------------        
006640 3200-CERRAR-ARCHIVOS.                                                    
006650                                                                          
006660     CLOSE ENT-PERFGATO                                                   
006670           SAL-RECOMENDACION                                              
006680           SAL-RESUMEN-CAL                                                
006690           SAL-REPORTE.                                                   
006700                                                                          
006710     IF NOT FS-PERFGATO-OK                                                
006720        DISPLAY 'ERROR AL CERRAR ARCHIVO PERFGATO: ' FS-PERFGATO          
006730     END-IF.                                                              
006740                                                                          
006750     IF NOT FS-RECOMEND-OK                                                
006760        DISPLAY 'ERROR AL CERRAR ARCHIVO RECOMEND: ' FS-RECOMEND          
006770     END-IF.                                                              
006780                                                                          
006790     IF NOT FS-RESUMCAL-OK                                                
006800        DISPLAY 'ERROR AL CERRAR ARCHIVO RESUMCAL: ' FS-RESUMCAL          
006810     END-IF.                                                              
006820                                                                          
006830     IF NOT FS-REPORTE-OK                                                 
006840        DISPLAY 'ERROR AL CERRAR ARCHIVO REPORTE: ' FS-REPORTE            
006850     END-IF.                                                              
006860                                                                          
006870 3200-CERRAR-ARCHIVOS-FIN.                                                
006880     EXIT.                                                                
