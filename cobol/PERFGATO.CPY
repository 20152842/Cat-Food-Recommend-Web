000010*-----------------------------------------------------------------        
000020* PERFGATO.CPY                                                            
000030* LAYOUT DEL REGISTRO DE PERFIL DE GATO (ARCHIVO DE ENTRADA DEL           
000040* PROCESO DE RECOMENDACION DE ALIMENTO).  UN REGISTRO POR GATO.           
000050* ANCHO FIJO, CAMPOS SEPARADOS POR UN BLANCO DE RELLENO.                  
000060*-----------------------------------------------------------------        
000070 01  WS-ENT-PERFGATO.                                                     
000080     05  WS-PRF-ID-GATO            PIC X(08).                             
000090     05  FILLER                    PIC X(01)  VALUE SPACE.                
000100* PESO EN KG, UNA POSICION DECIMAL (0,1 A 20,0)                           
000110     05  WS-PRF-PESO-KG            PIC 9(02)V9(01).                       
000120     05  FILLER                    PIC X(01)  VALUE SPACE.                
000130* EDAD EN MESES (1 A 300)                                                 
000140     05  WS-PRF-EDAD-MESES         PIC 9(03).                             
000150     05  FILLER                    PIC X(01)  VALUE SPACE.                
000160     05  WS-PRF-SEXO               PIC X(06).                             
000170         88  WS-PRF-SEXO-MACHO         VALUE 'MALE  '.                    
000180         88  WS-PRF-SEXO-HEMBRA        VALUE 'FEMALE'.                    
000190     05  FILLER                    PIC X(01)  VALUE SPACE.                
000200     05  WS-PRF-CASTRADO           PIC X(01).                             
000210         88  WS-PRF-ES-CASTRADO        VALUE 'Y'.                         
000220         88  WS-PRF-NO-CASTRADO        VALUE 'N'.                         
000230     05  FILLER                    PIC X(01)  VALUE SPACE.                
000240* PRESUPUESTO MENSUAL EN PESOS COREANOS (WON), 1.000 A 1.000.000          
000250     05  WS-PRF-PRESUP-MENSUAL     PIC 9(07).                             
000260     05  FILLER                    PIC X(10)  VALUE SPACES.               
