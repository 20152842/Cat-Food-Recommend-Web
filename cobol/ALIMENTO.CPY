000010*-----------------------------------------------------------------        
000020* ALIMENTO.CPY                                                            
000030* LAYOUT DE UNA FILA DEL CATALOGO DE ALIMENTOS PARA GATOS.                
000040* USADO POR ALIMCAT PARA LA TABLA INTERNA (21 PRODUCTOS, SIN              
000050* ARCHIVO MAESTRO; EL CATALOGO VIVE EN EL PROGRAMA).                      
000060*-----------------------------------------------------------------        
000070 05  WS-ALI-ID                    PIC X(15).                              
000080 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000090 05  WS-ALI-NOMBRE                PIC X(44).                              
000100 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000110 05  WS-ALI-MARCA                 PIC X(20).                              
000120 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000130 05  WS-ALI-TIPO                  PIC X(03).                              
000140     88  WS-ALI-ES-SECO                VALUE 'DRY'.                       
000150     88  WS-ALI-ES-HUMEDO              VALUE 'WET'.                       
000160 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000170* ETAPA DE VIDA A LA QUE ESTA DIRIGIDO EL ALIMENTO                        
000180 05  WS-ALI-ETAPA-VIDA            PIC X(06).                              
000190     88  WS-ALI-ETAPA-KITTEN           VALUE 'KITTEN'.                    
000200     88  WS-ALI-ETAPA-ADULT            VALUE 'ADULT '.                    
000210     88  WS-ALI-ETAPA-SENIOR           VALUE 'SENIOR'.                    
000220     88  WS-ALI-ETAPA-TODAS            VALUE 'ALL   '.                    
000230 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000240 05  WS-ALI-KCAL-100G             PIC 9(03)V9(01).                        
000250 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000260 05  WS-ALI-PRECIO-KG             PIC 9(06).                              
000270 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000280 05  WS-ALI-PROTEINA-PCT          PIC 9(02)V9(01).                        
000290 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000300 05  WS-ALI-GRASA-PCT             PIC 9(02)V9(01).                        
000310 05  FILLER                       PIC X(01)  VALUE SPACE.                 
000320* TEXTO DE MARKETING, NO SE USA EN EL CALCULO -- SE DEJA EN               
000330* BLANCO AL CARGAR LA TABLA (NO LO PIDE EL PROCESO DE PUNTAJE)            
000340 05  WS-ALI-DESCRIPCION           PIC X(60).                              
000350 05  FILLER                       PIC X(05)  VALUE SPACES.                
