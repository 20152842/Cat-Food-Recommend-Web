000010*-----------------------------------------------------------------        
000020* SALGATO.CPY                                                             
000030* LAYOUTS DE SALIDA DEL PROCESO DE RECOMENDACION:                         
000040*   - WS-SAL-RESUMEN-CAL     REGISTRO CALORIE-SUMMARY (1 X GATO)          
000050*   - WS-SAL-RECOMENDACION   REGISTRO RECOMMENDATION (0-5 X GATO)         
000060*   - WS-REP-*               RENGLONES DEL REPORTE DE CORRIDA,            
000070*                            132 COLUMNAS, ESTILO IMPRESORA.              
000080*-----------------------------------------------------------------        
000090                                                                          
000100 01  WS-SAL-RESUMEN-CAL.                                                  
000110     05  WS-RC-ID-GATO             PIC X(08).                             
000120     05  FILLER                    PIC X(01)  VALUE SPACE.                
000130     05  WS-RC-RER-KCAL            PIC 9(04)V9(01).                       
000140     05  FILLER                    PIC X(01)  VALUE SPACE.                
000150     05  WS-RC-FACTOR-VIDA         PIC 9(01)V9(01).                       
000160     05  FILLER                    PIC X(01)  VALUE SPACE.                
000170     05  WS-RC-DAILY-KCAL          PIC 9(04)V9(01).                       
000180     05  FILLER                    PIC X(01)  VALUE SPACE.                
000190     05  WS-RC-ETAPA-CLAVE         PIC X(06).                             
000200     05  FILLER                    PIC X(01)  VALUE SPACE.                
000210     05  WS-RC-ETAPA-DESC          PIC X(40).                             
000220     05  FILLER                    PIC X(05)  VALUE SPACES.               
000230                                                                          
000240* REGISTRO DE UNA RECOMENDACION (HASTA 5 POR GATO, RANK 1 A 5)            
000250 01  WS-SAL-RECOMENDACION.                                                
000260     05  WS-REC-ID-GATO            PIC X(08).                             
000270     05  FILLER                    PIC X(01)  VALUE SPACE.                
000280     05  WS-REC-RANK               PIC 9(01).                             
000290     05  FILLER                    PIC X(01)  VALUE SPACE.                
000300     05  WS-REC-NOMBRE             PIC X(44).                             
000310     05  FILLER                    PIC X(01)  VALUE SPACE.                
000320     05  WS-REC-MARCA              PIC X(20).                             
000330     05  FILLER                    PIC X(01)  VALUE SPACE.                
000340     05  WS-REC-TIPO               PIC X(03).                             
000350     05  FILLER                    PIC X(01)  VALUE SPACE.                
000360     05  WS-REC-RACION-GR          PIC 9(04)V9(01).                       
000370     05  FILLER                    PIC X(01)  VALUE SPACE.                
000380     05  WS-REC-COSTO-DIARIO       PIC 9(06).                             
000390     05  FILLER                    PIC X(01)  VALUE SPACE.                
000400     05  WS-REC-COSTO-MENSUAL      PIC 9(07).                             
000410     05  FILLER                    PIC X(01)  VALUE SPACE.                
000420     05  WS-REC-PROTEINA-PCT       PIC 9(02)V9(01).                       
000430     05  FILLER                    PIC X(01)  VALUE SPACE.                
000440     05  WS-REC-GRASA-PCT          PIC 9(02)V9(01).                       
000450     05  FILLER                    PIC X(01)  VALUE SPACE.                
000460     05  WS-REC-PUNTAJE            PIC 9(03)V9(02).                       
000470     05  FILLER                    PIC X(01)  VALUE SPACE.                
000480     05  WS-REC-MOTIVO             PIC X(140).                            
000490     05  FILLER                    PIC X(05)  VALUE SPACES.               
000500                                                                          
000510*-----------------------------------------------------------------        
000520* RENGLONES DEL REPORTE DE CORRIDA (132 COLUMNAS)                         
000530*-----------------------------------------------------------------        
000540 01  WS-REP-ENCABEZADO-GATO.                                              
000550     05  FILLER                    PIC X(08) VALUE 'GATO  : '.            
000560     05  WS-REH-ID-GATO            PIC X(08).                             
000570     05  FILLER                    PIC X(04) VALUE SPACES.                
000580     05  FILLER                    PIC X(08) VALUE 'PESO KG:'.            
000590     05  WS-REH-PESO               PIC ZZ9.9.                             
000600     05  FILLER                    PIC X(04) VALUE SPACES.                
000610     05  FILLER                    PIC X(08) VALUE 'EDAD M :'.            
000620     05  WS-REH-EDAD               PIC ZZ9.                               
000630     05  FILLER                    PIC X(04) VALUE SPACES.                
000640     05  FILLER                    PIC X(08) VALUE 'ETAPA  :'.            
000650     05  WS-REH-ETAPA              PIC X(06).                             
000660     05  FILLER                    PIC X(04) VALUE SPACES.                
000670     05  FILLER                    PIC X(05) VALUE 'RER :'.               
000680     05  WS-REH-RER                PIC ZZZ9.9.                            
000690     05  FILLER                    PIC X(04) VALUE SPACES.                
000700     05  FILLER                    PIC X(11) VALUE 'KCAL/DIA :'.          
000710     05  WS-REH-DIARIAS            PIC ZZZ9.9.                            
000720     05  FILLER                    PIC X(20) VALUE SPACES.                
000730                                                                          
000740 01  WS-REP-DETALLE-RECOM.                                                
000750     05  FILLER                    PIC X(05) VALUE SPACES.                
000760     05  WS-RED-RANK               PIC 9.                                 
000770     05  FILLER                    PIC X(02) VALUE SPACES.                
000780     05  WS-RED-NOMBRE             PIC X(32).                             
000790     05  WS-RED-MARCA              PIC X(16).                             
000800     05  WS-RED-TIPO               PIC X(05).                             
000810     05  FILLER                    PIC X(06) VALUE 'RAC : '.              
000820     05  WS-RED-RACION             PIC ZZZ9.9.                            
000830     05  FILLER                    PIC X(02) VALUE 'G '.                  
000840     05  FILLER                    PIC X(07) VALUE 'DIA : $'.             
000850     05  WS-RED-COSTO-DIA          PIC ZZZ,ZZ9.                           
000860     05  FILLER                    PIC X(08) VALUE ' MES : $'.            
000870     05  WS-RED-COSTO-MES          PIC Z,ZZZ,ZZ9.                         
000880     05  FILLER                    PIC X(09) VALUE ' PUNTOS :'.           
000890     05  WS-RED-PUNTAJE            PIC ZZ9.99.                            
000900     05  FILLER                    PIC X(10) VALUE SPACES.                
000910                                                                          
000920 01  WS-REP-SIN-ALIMENTO.                                                 
000930     05  FILLER                    PIC X(07) VALUE SPACES.                
000940     05  FILLER                    PIC X(60)                              
000950         VALUE 'NO HAY ALIMENTOS ELEGIBLES DENTRO DEL PRESUPUESTO'.       
000960     05  FILLER                    PIC X(65) VALUE SPACES.                
000970                                                                          
000980* RENGLON DE RECHAZO (PERFIL DE GATO FUERA DE RANGO, TK-5210)             
000990 01  WS-REP-RECHAZO-GATO.                                                 
001000     05  FILLER                    PIC X(07) VALUE SPACES.                
001010     05  FILLER                    PIC X(15) VALUE 'RECHAZADO - ID:'.     
001020     05  WS-RRG-ID-GATO            PIC X(08).                             
001030     05  FILLER                    PIC X(03) VALUE SPACES.                
001040     05  WS-RRG-MOTIVO             PIC X(60).                             
001050     05  FILLER                    PIC X(39) VALUE SPACES.                
001060                                                                          
001070 01  WS-REP-BLANCO                  PIC X(132) VALUE SPACES.              
001080                                                                          
001090 01  WS-REP-SEPARADOR               PIC X(132) VALUE ALL '-'.             
001100                                                                          
001110 01  WS-REP-TOTALES-RECOM.                                                
001120     05  FILLER                PIC X(20) VALUE SPACES.                    
001130     05  FILLER                PIC X(17) VALUE 'GATOS PROC.   :'.         
001140     05  WS-RET-GATOS-OK       PIC ZZ,ZZ9.                                
001150     05  FILLER                PIC X(03) VALUE SPACES.                    
001160     05  FILLER                PIC X(17) VALUE 'RECHAZADOS    :'.         
001170     05  WS-RET-GATOS-RECH     PIC ZZ,ZZ9.                                
001180     05  FILLER                PIC X(03) VALUE SPACES.                    
001190     05  FILLER                PIC X(17) VALUE 'SIN ALIMENTO  :'.         
001200     05  WS-RET-GATOS-SIN-ALIM PIC ZZ,ZZ9.                                
001210     05  FILLER                PIC X(03) VALUE SPACES.                    
001220     05  FILLER                PIC X(17) VALUE 'RECOMEND. TOT :'.         
001230     05  WS-RET-RECOM-TOTALES  PIC ZZ,ZZ9.                                
001240     05  FILLER                PIC X(10) VALUE SPACES.                    
