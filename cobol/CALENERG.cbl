000010******************************************************************        
000020* CALCULO DE ENERGIA DIARIA Y ETAPA DE VIDA DEL GATO                      
000030******************************************************************        
000040 IDENTIFICATION DIVISION.                                                 
000050 PROGRAM-ID. CALENERG.                                                    
000060 AUTHOR. R. BALSIMELLI.                                                   
000070 INSTALLATION. GERENCIA DE NUTRICION - LINEA MASCOTAS.                    
000080 DATE-WRITTEN. 12/03/1991.                                                
000090 DATE-COMPILED.                                                           
000100 SECURITY. USO INTERNO.                                                   
000110*-----------------------------------------------------------------        
000120* HISTORIAL DE CAMBIOS                                                    
000130*-----------------------------------------------------------------        
000140* 12/03/1991 RB  TK-4401  VERSION INICIAL: RER, FACTOR DE VIDA Y          
000150*                         ETAPA DE VIDA PARA EL PROCESO GATORECM.         
000160* 05/07/1991 RB  TK-4418  SE AGREGA CALCULO DE RAIZ CUADRADA              
000170*                         PROPIO (SIN FUNCION DE LIBRERIA) POR            
000180*                         PEDIDO DE AUDITORIA DE SISTEMAS.                
000190* 22/11/1993 CP  TK-4502  SE CORRIGE FACTOR DE GATOS CASTRADOS            
000200*                         MACHOS (ESTABA EN 1.8 POR ERROR DE TIPEO).      
000210* 14/02/1996 NB  TK-4560  SE AGREGA DESCRIPCION DE ETAPA DE VIDA          
000220*                         EN TEXTO PARA EL REPORTE DE CORRIDA.            
000230* 03/09/1998 RG  TK-4601  AJUSTE Y2K: DATE-WRITTEN Y COMENTARIOS          
000240*                         DE ENCABEZADO REVISADOS, SIN IMPACTO EN         
000250*                         EL CALCULO (EL PROGRAMA NO USA FECHAS).         
000260* 19/01/1999 RG  TK-4601  REVISION FINAL Y2K - CERTIFICADO OK.            
000270* 30/06/2004 SU  TK-4677  SE AUMENTA PRECISION DE TRABAJO DE LA           
000280*                         RAIZ CUADRADA DE 12 A 20 ITERACIONES.           
000290*-----------------------------------------------------------------        
000300                                                                          
000310 ENVIRONMENT DIVISION.                                                    
000320 CONFIGURATION SECTION.                                                   
000330 SPECIAL-NAMES.                                                           
000340     C01 IS TOP-OF-FORM.                                                  
000350                                                                          
000360* SIN INPUT-OUTPUT SECTION: ESTA RUTINA NO ABRE ARCHIVOS, SOLO            
000370* RECIBE Y DEVUELVE DATOS POR LINKAGE (LLAMADA DESDE GATORECM).           
000380                                                                          
000390 DATA DIVISION.                                                           
000400 WORKING-STORAGE SECTION.                                                 
000410                                                                          
000420*-----------------------------------------------------------------        
000430* AREA DE TRABAJO PARA EL CALCULO DE RAIZ CUADRADA POR EL METODO          
000440* DE NEWTON-RAPHSON (EL SHOP NO AUTORIZA FUNCIONES DE LIBRERIA            
000450* PARA CALCULO NUMERICO EN PROGRAMAS DE PRODUCCION, TK-4418).             
000460*-----------------------------------------------------------------        
000470 01  WS-AREA-RAIZ.                                                        
000480     05  WS-RAIZ-ENTRADA           PIC 9(06)V9(06).                       
000490     05  WS-RAIZ-RESULTADO         PIC 9(06)V9(06).                       
000500     05  WS-RAIZ-CONTADOR          PIC 9(02)  COMP.                       
000510     05  FILLER                    PIC X(08)  VALUE SPACES.               
000520                                                                          
000530* VISTA DE DEPURACION: PERMITE MOSTRAR ENTRADA/RESULTADO DE LA            
000540* RAIZ SIN TRUNCAR DECIMALES AL AGREGAR UN DISPLAY TEMPORAL.              
000550 01  WS-RAIZ-ENTRADA-EDIC REDEFINES WS-AREA-RAIZ.                         
000560     05  WS-RAIZ-ENT-EDIC          PIC 9(06)V9(06).                       
000570     05  WS-RAIZ-RES-EDIC          PIC 9(06)V9(06).                       
000580     05  FILLER                    PIC X(10).                             
000590                                                                          
000600*-----------------------------------------------------------------        
000610* AREA DE TRABAJO DEL CALCULO DE ENERGIA                                  
000620*-----------------------------------------------------------------        
000630 01  WS-AREA-CALCULO.                                                     
000640     05  WS-PESO-CUBO              PIC 9(06)V9(06).                       
000650     05  WS-PESO-1-5               PIC 9(06)V9(06).                       
000660     05  WS-PESO-0-75              PIC 9(06)V9(06).                       
000670     05  WS-RER-CALC               PIC 9(06)V9(04).                       
000680     05  WS-FACTOR-VIDA-CALC       PIC 9(01)V9(01).                       
000690     05  FILLER                    PIC X(08)  VALUE SPACES.               
000700                                                                          
000710* VISTA ALTERNATIVA DEL RER CALCULADO, SOLO PARTE ENTERA, PARA            
000720* EL DISPLAY DE CONTROL QUE PIDIO SISTEMAS EN LA REVISION Y2K.            
000730 01  WS-RER-VISTA-ENTERA REDEFINES WS-AREA-CALCULO.                       
000740     05  FILLER                    PIC X(18).                             
000750     05  WS-RER-PARTE-ENTERA       PIC 9(06).                             
000760     05  FILLER                    PIC X(04).                             
000770     05  FILLER                    PIC X(02).                             
000780                                                                          
000790 01  WS-CONSTANTES.                                                       
000800     05  WS-CTE-SETENTA            PIC 9(02)      VALUE 70.               
000810     05  WS-CTE-MEDIO              PIC 9(01)V9(01) VALUE 0.5.             
000820     05  FILLER                    PIC X(05)      VALUE SPACES.           
000830                                                                          
000840* VISTA ALFANUMERICA DE LAS CONSTANTES, PARA EL DISPLAY DE                
000850* ARRANQUE QUE PIDIO AUDITORIA CUANDO SE AGREGO LA RAIZ PROPIA.           
000860 01  WS-CTE-VISTA-DEBUG REDEFINES WS-CONSTANTES.                          
000870     05  WS-CTE-SETENTA-EDIC       PIC X(02).                             
000880     05  WS-CTE-MEDIO-EDIC         PIC X(02).                             
000890     05  FILLER                    PIC X(05).                             
000900                                                                          
000910 LINKAGE SECTION.                                                         
000920 01  LK-ENTRADA-ENERGIA.                                                  
000930     05  LK-ENE-PESO-KG            PIC 9(02)V9(01).                       
000940     05  LK-ENE-EDAD-MESES         PIC 9(03).                             
000950     05  LK-ENE-SEXO               PIC X(06).                             
000960     05  LK-ENE-CASTRADO           PIC X(01).                             
000970                                                                          
000980 01  LK-SALIDA-ENERGIA.                                                   
000990     05  LK-ENE-RER-KCAL           PIC 9(04)V9(01).                       
001000     05  LK-ENE-FACTOR-VIDA        PIC 9(01)V9(01).                       
001010     05  LK-ENE-DAILY-KCAL         PIC 9(04)V9(01).                       
001020     05  LK-ENE-ETAPA-CLAVE        PIC X(06).                             
001030     05  LK-ENE-ETAPA-DESC         PIC X(40).                             
001040                                                                          
001050 PROCEDURE DIVISION USING LK-ENTRADA-ENERGIA, LK-SALIDA-ENERGIA.          
001060*-----------------------------------------------------------------        
001070                                                                          
001080     PERFORM 1000-INICIAR-CALCULO                                         
001090        THRU 1000-INICIAR-CALCULO-FIN.                                    
001100                                                                          
001110     PERFORM 2000-CALC-RER                                                
001120        THRU 2000-CALC-RER-FIN.                                           
001130                                                                          
001140     PERFORM 3000-CALC-FACTOR-VIDA                                        
001150        THRU 3000-CALC-FACTOR-VIDA-FIN.                                   
001160                                                                          
001170     PERFORM 4000-CALC-ETAPA-VIDA                                         
001180        THRU 4000-CALC-ETAPA-VIDA-FIN.                                    
001190                                                                          
001200     PERFORM 5000-CARGAR-SALIDA                                           
001210        THRU 5000-CARGAR-SALIDA-FIN.                                      
001220                                                                          
001230     GOBACK.                                                              
001240*-----------------------------------------------------------------        
001250 1000-INICIAR-CALCULO.                                                    
001260                                                                          
001270     INITIALIZE WS-AREA-CALCULO                                           
001280                LK-SALIDA-ENERGIA.                                        
001290                                                                          
001300 1000-INICIAR-CALCULO-FIN.                                                
001310     EXIT.                                                                
001320                                                                          
001330*-----------------------------------------------------------------        
001340* RER = 70 * PESO-KG ELEVADO A 0.75.  SE OBTIENE ELEVANDO AL              
001350* CUBO Y SACANDO RAIZ CUADRADA DOS VECES (RAIZ(RAIZ(X**3)) =              
001360* X**0.75), PORQUE EL SHOP NO PERMITE FUNCTION SQRT EN BATCH.             
001370*-----------------------------------------------------------------        
001380 2000-CALC-RER.                                                           
001390                                                                          
001400     COMPUTE WS-PESO-CUBO ROUNDED =                                       
001410             LK-ENE-PESO-KG * LK-ENE-PESO-KG * LK-ENE-PESO-KG.            
001420                                                                          
001430     MOVE WS-PESO-CUBO       TO WS-RAIZ-ENTRADA.                          
001440     PERFORM 2100-SACAR-RAIZ                                              
001450        THRU 2100-SACAR-RAIZ-FIN.                                         
001460     MOVE WS-RAIZ-RESULTADO  TO WS-PESO-1-5.                              
001470                                                                          
001480     MOVE WS-PESO-1-5        TO WS-RAIZ-ENTRADA.                          
001490     PERFORM 2100-SACAR-RAIZ                                              
001500        THRU 2100-SACAR-RAIZ-FIN.                                         
001510     MOVE WS-RAIZ-RESULTADO  TO WS-PESO-0-75.                             
001520                                                                          
001530     COMPUTE WS-RER-CALC ROUNDED =                                        
001540             WS-CTE-SETENTA * WS-PESO-0-75.                               
001550                                                                          
001560 2000-CALC-RER-FIN.                                                       
001570     EXIT.                                                                
001580                                                                          
001590*-----------------------------------------------------------------        
001600* RAIZ CUADRADA POR NEWTON-RAPHSON.  ARRANCA DE LA MITAD DEL              
001610* VALOR DE ENTRADA Y AFINA 20 VECES (TK-4677); ALCANZA SOBRA DE           
001620* PRECISION PARA LOS PESOS DE GATO QUE MANEJA ESTE PROCESO.               
001630*-----------------------------------------------------------------        
001640 2100-SACAR-RAIZ.                                                         
001650                                                                          
001660     COMPUTE WS-RAIZ-RESULTADO ROUNDED =                                  
001670             WS-RAIZ-ENTRADA * WS-CTE-MEDIO.                              
001680                                                                          
001690     IF WS-RAIZ-RESULTADO = ZERO                                          
001700         MOVE 0.000001 TO WS-RAIZ-RESULTADO                               
001710     END-IF.                                                              
001720                                                                          
001730     MOVE 1 TO WS-RAIZ-CONTADOR.                                          
001740     PERFORM 2110-ITERAR-RAIZ                                             
001750        THRU 2110-ITERAR-RAIZ-FIN                                         
001760             20 TIMES.                                                    
001770                                                                          
001780 2100-SACAR-RAIZ-FIN.                                                     
001790     EXIT.                                                                
001800                                                                          
001810 2110-ITERAR-RAIZ.                                                        
001820                                                                          
001830     COMPUTE WS-RAIZ-RESULTADO ROUNDED =                                  
001840             (WS-RAIZ-RESULTADO +                                         
001850             (WS-RAIZ-ENTRADA / WS-RAIZ-RESULTADO)) * WS-CTE-MEDIO.       
001860                                                                          
001870 2110-ITERAR-RAIZ-FIN.                                                    
001880     EXIT.                                                                
001890                                                                          
001900*-----------------------------------------------------------------        
001910* FACTOR DE VIDA SEGUN EDAD, SEXO Y CASTRACION (TABLA DE LA               
001920* GERENCIA DE NUTRICION).  TK-4502: CORREGIDO EL MACHO CASTRADO.          
001930*-----------------------------------------------------------------        
001940 3000-CALC-FACTOR-VIDA.                                                   
001950                                                                          
001960     EVALUATE TRUE                                                        
001970         WHEN LK-ENE-EDAD-MESES < 4                                       
001980              MOVE 3.0 TO WS-FACTOR-VIDA-CALC                             
001990         WHEN LK-ENE-EDAD-MESES < 12                                      
002000              MOVE 2.5 TO WS-FACTOR-VIDA-CALC                             
002010         WHEN LK-ENE-EDAD-MESES >= 84                                     
002020              MOVE 1.4 TO WS-FACTOR-VIDA-CALC                             
002030         WHEN LK-ENE-CASTRADO = 'Y' AND LK-ENE-SEXO = 'MALE  '            
002040              MOVE 1.6 TO WS-FACTOR-VIDA-CALC                             
002050         WHEN LK-ENE-CASTRADO = 'Y' AND LK-ENE-SEXO = 'FEMALE'            
002060              MOVE 1.4 TO WS-FACTOR-VIDA-CALC                             
002070         WHEN LK-ENE-CASTRADO = 'N' AND LK-ENE-SEXO = 'MALE  '            
002080              MOVE 1.8 TO WS-FACTOR-VIDA-CALC                             
002090         WHEN OTHER                                                       
002100              MOVE 1.6 TO WS-FACTOR-VIDA-CALC                             
002110     END-EVALUATE.                                                        
002120                                                                          
002130 3000-CALC-FACTOR-VIDA-FIN.                                               
002140     EXIT.                                                                
002150                                                                          
002160*-----------------------------------------------------------------        
002170* CLAVE Y DESCRIPCION DE ETAPA DE VIDA (AGREGADO TK-4560)                 
002180*-----------------------------------------------------------------        
002190 4000-CALC-ETAPA-VIDA.                                                    
002200                                                                          
002210     EVALUATE TRUE                                                        
002220         WHEN LK-ENE-EDAD-MESES < 12                                      
002230              MOVE 'KITTEN' TO LK-ENE-ETAPA-CLAVE                         
002240         WHEN LK-ENE-EDAD-MESES >= 84                                     
002250              MOVE 'SENIOR' TO LK-ENE-ETAPA-CLAVE                         
002260         WHEN OTHER                                                       
002270              MOVE 'ADULT ' TO LK-ENE-ETAPA-CLAVE                         
002280     END-EVALUATE.                                                        
002290                                                                          
002300     EVALUATE TRUE                                                        
002310         WHEN LK-ENE-EDAD-MESES < 4                                       
002320              MOVE '신생 키튼 (0~3개월)'                                        
002330                                   TO LK-ENE-ETAPA-DESC                   
002340         WHEN LK-ENE-EDAD-MESES < 12                                      
002350              MOVE '성장기 키튼 (4~11개월)'                                      
002360                                   TO LK-ENE-ETAPA-DESC                   
002370         WHEN LK-ENE-EDAD-MESES >= 84                                     
002380              MOVE '노령묘 (7세 이상)'                                          
002390                                   TO LK-ENE-ETAPA-DESC                   
002400         WHEN OTHER                                                       
002410              PERFORM 4100-ARMAR-DESC-ADULTO                              
002420                 THRU 4100-ARMAR-DESC-ADULTO-FIN                          
002430     END-EVALUATE.                                                        
002440                                                                          
002450 4000-CALC-ETAPA-VIDA-FIN.                                                
002460     EXIT.                                                                
002470                                                                          
002480 4100-ARMAR-DESC-ADULTO.                                                  
002490                                                                          
002500     IF LK-ENE-CASTRADO = 'Y'                                             
002510         IF LK-ENE-SEXO = 'MALE  '                                        
002520             MOVE '성체 중성화 수컷 (1~7세)'                                      
002530                                  TO LK-ENE-ETAPA-DESC                    
002540         ELSE                                                             
002550             MOVE '성체 중성화 암컷 (1~7세)'                                      
002560                                  TO LK-ENE-ETAPA-DESC                    
002570         END-IF                                                           
002580     ELSE                                                                 
002590         IF LK-ENE-SEXO = 'MALE  '                                        
002600             MOVE '성체 미중성화 수컷 (1~7세)'                                     
002610                                  TO LK-ENE-ETAPA-DESC                    
002620         ELSE                                                             
002630             MOVE '성체 미중성화 암컷 (1~7세)'                                     
002640                                  TO LK-ENE-ETAPA-DESC                    
002650         END-IF                                                           
002660     END-IF.                                                              
002670                                                                          
002680 4100-ARMAR-DESC-ADULTO-FIN.                                              
002690     EXIT.                                                                
002700                                                                          
002710*-----------------------------------------------------------------        
002720 5000-CARGAR-SALIDA.                                                      
002730                                                                          
002740     MOVE WS-RER-CALC          TO LK-ENE-RER-KCAL.                        
002750     MOVE WS-FACTOR-VIDA-CALC  TO LK-ENE-FACTOR-VIDA.                     
002760                                                                          
002770     COMPUTE LK-ENE-DAILY-KCAL ROUNDED =                                  
002780             WS-RER-CALC * WS-FACTOR-VIDA-CALC.                           
002790                                                                          
002800 5000-CARGAR-SALIDA-FIN.                                                  
002810     EXIT.                                                                
002820                                                                          
002830*-----------------------------------------------------------------        
002840 END PROGRAM CALENERG.                                                    
