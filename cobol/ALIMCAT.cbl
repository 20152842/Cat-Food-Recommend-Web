000010******************************************************************        
000020* CATALOGO DE ALIMENTOS, ELEGIBILIDAD, RACION, COSTO, PUNTAJE             
000030******************************************************************        
000040 IDENTIFICATION DIVISION.                                                 
000050 PROGRAM-ID. ALIMCAT.                                                     
000060 AUTHOR. N. BERGE.                                                        
000070 INSTALLATION. GERENCIA DE NUTRICION - LINEA MASCOTAS.                    
000080 DATE-WRITTEN. 12/03/1991.                                                
000090 DATE-COMPILED.                                                           
000100 SECURITY. USO INTERNO.                                                   
000110*-----------------------------------------------------------------        
000120* HISTORIAL DE CAMBIOS                                                    
000130*-----------------------------------------------------------------        
000140* 12/03/1991 NB  TK-4402  VERSION INICIAL: TABLA DE 14 ALIMENTOS,         
000150*                         FILTRO DE ETAPA Y CALCULO DE RACION.            
000160* 18/05/1992 NB  TK-4430  SE AGREGAN 7 ALIMENTOS HUMEDOS A LA             
000170*                         TABLA (21 EN TOTAL) POR PEDIDO DE               
000180*                         COMPRAS - LINEA HUMEDA EN EXPANSION.            
000190* 09/01/1994 CP  TK-4511  SE AGREGA EL FILTRO DE PRESUPUESTO              
000200*                         MENSUAL Y EL CALCULO DE PUNTAJE.                
000210* 27/08/1995 RB  TK-4549  SE AGREGA ARMADO DE MOTIVO PARA EL              
000220*                         REPORTE (TEXTO EXPLICATIVO AL CLIENTE).         
000230* 11/03/1997 SU  TK-4588  SE CAMBIA EL ORDENAMIENTO A TOP-5 POR           
000240*                         PUNTAJE, ANTES SE DEVOLVIAN TODOS LOS           
000250*                         ALIMENTOS ELEGIBLES SIN LIMITE.                 
000260* 04/09/1998 RG  TK-4602  AJUSTE Y2K EN ENCABEZADO, SIN CAMBIOS           
000270*                         DE LOGICA (TABLA NO USA FECHAS).                
000280* 20/01/1999 RG  TK-4602  REVISION FINAL Y2K - CERTIFICADO OK.            
000290* 14/04/2003 NB  TK-4660  SE CORRIGE EMPATE DE PUNTAJE: DEBIA             
000300*                         RESPETAR EL ORDEN DE CATALOGO Y NO EL           
000310*                         ORDEN DE LECTURA DE LA TABLA INTERNA.           
000320*-----------------------------------------------------------------        
000330                                                                          
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SPECIAL-NAMES.                                                           
000370     C01 IS TOP-OF-FORM.                                                  
000380                                                                          
000390* SIN INPUT-OUTPUT SECTION: EL CATALOGO ES UNA TABLA INTERNA,             
000400* NO HAY ARCHIVO MAESTRO DE ALIMENTOS (VER TK-4430).                      
000410                                                                          
000420 DATA DIVISION.                                                           
000430 WORKING-STORAGE SECTION.                                                 
000440                                                                          
000450*-----------------------------------------------------------------        
000460* CONSTANTES DEL CALCULO DE PUNTAJE Y DEL FILTRO DE PRESUPUESTO           
000470* (TK-4511/TK-4549).  SE DEJAN APARTE PARA QUE UN CAMBIO DE               
000480* POLITICA COMERCIAL NO OBLIGUE A TOCAR LOS PARRAFOS DE CALCULO.          
000490*-----------------------------------------------------------------        
000500 77  WS-C-PESO-PROTEINA         PIC 9(01)V9(01) VALUE 0.6.                
000510 77  WS-C-PESO-PRESUP           PIC 9(01)V9(01) VALUE 0.4.                
000520 77  WS-C-UMBRAL-PROT-ALTA      PIC 9(02)V9(01) VALUE 38.0.               
000530 77  WS-C-UMBRAL-PROT-MEDIA     PIC 9(02)V9(01) VALUE 33.0.               
000540 77  WS-C-TOPE-PRESUP-BAJO      PIC 9(02)       VALUE 50.                 
000550 77  WS-C-TOPE-PRESUP-MEDIO     PIC 9(02)       VALUE 75.                 
000560 77  WS-C-TOPE-TOP5             PIC 9(02) COMP  VALUE 5.                  
000570                                                                          
000580*-----------------------------------------------------------------        
000590* TABLA DE 21 ALIMENTOS.  SE CARGA UNA VEZ AL INICIO DEL PROGRAMA         
000600* (PARRAFO 1200-) Y SE RECORRE EN MEMORIA PARA CADA GATO.                 
000610*-----------------------------------------------------------------        
000620 01  WS-TABLA-ALIMENTOS.                                                  
000630     05  WS-ALI-FILA OCCURS 21 TIMES                                      
000640                  INDEXED BY IX-ALI, IX-SEL.                              
000650     COPY ALIMENTO.                                                       
000660                                                                          
000670* CONTADOR DE FILAS CARGADAS EN LA TABLA (DEBE QUEDAR EN 21)              
000680 01  WS-ALI-TOTAL-FILAS        PIC 9(02)  COMP.                           
000690                                                                          
000700*-----------------------------------------------------------------        
000710* AREA DE TRABAJO DEL FILTRO Y DEL CALCULO POR ALIMENTO                   
000720*-----------------------------------------------------------------        
000730 01  WS-AREA-CANDIDATO.                                                   
000740     05  WS-CAN-ELEGIBLE           PIC X(01).                             
000750         88  WS-CAN-ES-ELEGIBLE        VALUE 'S'.                         
000760         88  WS-CAN-NO-ELEGIBLE        VALUE 'N'.                         
000770     05  WS-CAN-RACION-GR          PIC 9(04)V9(01).                       
000780     05  WS-CAN-COSTO-DIA          PIC 9(06).                             
000790     05  WS-CAN-COSTO-MES          PIC 9(07).                             
000800     05  WS-CAN-PUNTAJE            PIC 9(03)V9(02).                       
000810     05  WS-CAN-USO-PRESUP-PCT     PIC 9(03).                             
000820     05  WS-CAN-MOTIVO             PIC X(140).                            
000830     05  FILLER                    PIC X(06)  VALUE SPACES.               
000840                                                                          
000850* VISTA ABREVIADA PARA EL DISPLAY DE DEPURACION QUE AGREGO                
000860* AUDITORIA DE SISTEMAS (SOLO ELEGIBILIDAD Y COSTOS, SIN EL               
000870* TEXTO DE MOTIVO NI EL PUNTAJE).                                         
000880 01  WS-CAN-VISTA-DEBUG REDEFINES WS-AREA-CANDIDATO.                      
000890     05  WS-CAND-ELEGIBLE-EDIC     PIC X(01).                             
000900     05  WS-CAND-RACION-EDIC       PIC 9(04)V9(01).                       
000910     05  WS-CAND-COSTO-DIA-EDIC    PIC 9(06).                             
000920     05  WS-CAND-COSTO-MES-EDIC    PIC 9(07).                             
000930                                                                          
000940* CAMPOS INTERMEDIOS DEL CALCULO DE RACION/COSTO/PUNTAJE, CON             
000950* PRECISION EXTRA RESPECTO DE LOS CAMPOS DE SALIDA (SON SOLO              
000960* DE TRABAJO, SE DESCARTAN AL REDONDEAR AL CAMPO DEFINITIVO).             
000970 01  WS-AREA-CALCULO-RACION.                                              
000980     05  WS-RACION-CALC            PIC 9(06)V9(04).                       
000990     05  WS-COSTO-CALC             PIC 9(09)V9(04).                       
001000     05  WS-COSTO-ENTERO           PIC 9(09).                             
001010     05  WS-REMANENTE-PRESUP       PIC S9(08).                            
001020     05  FILLER                    PIC X(06)  VALUE SPACES.               
001030                                                                          
001040* VISTA ALTERNATIVA DEL COSTO MENSUAL, SOLO PARA COMPARAR CONTRA          
001050* EL PRESUPUESTO SIN ARRASTRAR LOS DECIMALES DE TRABAJO DE ARRIBA.        
001060 01  WS-COSTO-MES-REDEF REDEFINES WS-AREA-CALCULO-RACION.                 
001070     05  FILLER                    PIC X(10).                             
001080     05  WS-COSTO-MES-ENTERO       PIC 9(09).                             
001090     05  FILLER                    PIC X(04).                             
001100     05  FILLER                    PIC X(06).                             
001110                                                                          
001120* VISTA ALTERNATIVA DE LA RACION/COSTO DE TRABAJO SIN LOS                 
001130* DECIMALES DE ARRASTRE, PARA COMPARAR A OJO CONTRA EL VALOR              
001140* YA REDONDEADO QUE VA AL CAMPO DE SALIDA.                                
001150 01  WS-RACION-VISTA-DEBUG REDEFINES WS-AREA-CALCULO-RACION.              
001160     05  WS-RACION-CALC-EDIC       PIC 9(06).                             
001170     05  FILLER                    PIC X(04).                             
001180     05  WS-COSTO-CALC-EDIC        PIC 9(09).                             
001190     05  FILLER                    PIC X(04).                             
001200                                                                          
001210*-----------------------------------------------------------------        
001220* TOP-5: INDICES DE LOS MEJORES CANDIDATOS YA SELECCIONADOS, Y            
001230* MARCAS DE FILA YA TOMADA PARA NO REPETIR EN LA PROXIMA VUELTA.          
001240*-----------------------------------------------------------------        
001250 01  WS-AREA-TOP5.                                                        
001260     05  WS-TOP5-CANT              PIC 9(01)  COMP.                       
001270     05  WS-TOP5-MEJOR-IX          PIC 9(02)  COMP.                       
001280     05  WS-TOP5-MEJOR-PUNTAJE     PIC 9(03)V9(02).                       
001290     05  WS-TOP5-TOMADO OCCURS 21 TIMES                                   
001300                  INDEXED BY IX-TOM  PIC X(01).                           
001310     05  FILLER                    PIC X(08)  VALUE SPACES.               
001320                                                                          
001330*-----------------------------------------------------------------        
001340* RESULTADO DEL FILTRO/CALCULO POR CADA UNA DE LAS 21 FILAS DEL           
001350* CATALOGO (PARALELA A WS-TABLA-ALIMENTOS), USADA POR EL TOP-5.           
001360*-----------------------------------------------------------------        
001370 01  WS-TABLA-RESULTADOS.                                                 
001380     05  WS-RES-FILA OCCURS 21 TIMES                                      
001390                  INDEXED BY IX-RES.                                      
001400         10  WS-RES-ELEGIBLE           PIC X(01).                         
001410         10  WS-RES-RACION             PIC 9(04)V9(01).                   
001420         10  WS-RES-COSTO-DIA          PIC 9(06).                         
001430         10  WS-RES-COSTO-MES          PIC 9(07).                         
001440         10  WS-RES-PUNTAJE            PIC 9(03)V9(02).                   
001450         10  WS-RES-MOTIVO             PIC X(140).                        
001460                                                                          
001470* AREA DE TRABAJO PARA EL ARMADO DEL TEXTO DE MOTIVO (TK-4549)            
001480 01  WS-AREA-TEXTO-MOTIVO.                                                
001490     05  WS-MOTIVO-TIENE-TEXTO     PIC X(01).                             
001500         88  WS-MOTIVO-CON-TEXTO       VALUE 'S'.                         
001510         88  WS-MOTIVO-SIN-TEXTO       VALUE 'N'.                         
001520     05  WS-MOTIVO-PUNTERO        PIC 9(03)  COMP.                        
001530     05  WS-USO-TXT               PIC X(03).                              
001540     05  FILLER                   PIC X(05)  VALUE SPACES.                
001550                                                                          
001560 LINKAGE SECTION.                                                         
001570 01  LK-ENTRADA-CATALOGO.                                                 
001580     05  LK-CAT-ETAPA-CLAVE        PIC X(06).                             
001590     05  LK-CAT-DAILY-KCAL         PIC 9(04)V9(01).                       
001600     05  LK-CAT-PRESUP-MENSUAL     PIC 9(07).                             
001610                                                                          
001620* HASTA 5 RECOMENDACIONES, YA ORDENADAS POR PUNTAJE DESCENDENTE           
001630 01  LK-SALIDA-CATALOGO.                                                  
001640     05  LK-CAT-CANT-RECOM         PIC 9(01).                             
001650     05  LK-CAT-RECOM OCCURS 5 TIMES                                      
001660                  INDEXED BY IX-LK.                                       
001670         10  LK-REC-NOMBRE         PIC X(44).                             
001680         10  LK-REC-MARCA          PIC X(20).                             
001690         10  LK-REC-TIPO           PIC X(03).                             
001700         10  LK-REC-RACION-GR      PIC 9(04)V9(01).                       
001710         10  LK-REC-COSTO-DIA      PIC 9(06).                             
001720         10  LK-REC-COSTO-MES      PIC 9(07).                             
001730         10  LK-REC-PROTEINA-PCT   PIC 9(02)V9(01).                       
001740         10  LK-REC-GRASA-PCT      PIC 9(02)V9(01).                       
001750         10  LK-REC-PUNTAJE        PIC 9(03)V9(02).                       
001760         10  LK-REC-MOTIVO         PIC X(140).                            
001770                                                                          
001780 PROCEDURE DIVISION USING LK-ENTRADA-CATALOGO, LK-SALIDA-CATALOGO.        
001790*-----------------------------------------------------------------        
001800                                                                          
001810     PERFORM 1000-INICIAR-CATALOGO                                        
001820        THRU 1000-INICIAR-CATALOGO-FIN.                                   
001830                                                                          
001840     PERFORM 2000-EVALUAR-CANDIDATOS                                      
001850        THRU 2000-EVALUAR-CANDIDATOS-FIN                                  
001860             VARYING IX-ALI FROM 1 BY 1                                   
001870             UNTIL IX-ALI > WS-ALI-TOTAL-FILAS.                           
001880                                                                          
001890     PERFORM 2700-ORDENAR-TOP5                                            
001900        THRU 2700-ORDENAR-TOP5-FIN.                                       
001910                                                                          
001920     GOBACK.                                                              
001930*-----------------------------------------------------------------        
001940 1000-INICIAR-CATALOGO.                                                   
001950                                                                          
001960     INITIALIZE LK-SALIDA-CATALOGO                                        
001970                WS-AREA-TOP5.                                             
001980     MOVE 21 TO WS-ALI-TOTAL-FILAS.                                       
001990                                                                          
002000     PERFORM 1200-CARGAR-TABLA                                            
002010        THRU 1200-CARGAR-TABLA-FIN.                                       
002020                                                                          
002030 1000-INICIAR-CATALOGO-FIN.                                               
002040     EXIT.                                                                
002050                                                                          
002060*-----------------------------------------------------------------        
002070* CARGA DE LA TABLA DE 21 ALIMENTOS (TK-4430).  LA DESCRIPCION DE         
002080* MARKETING NO SE CARGA, NO LA PIDE NINGUN CALCULO NI REPORTE.            
002090*-----------------------------------------------------------------        
002100 1200-CARGAR-TABLA.                                                       
002110                                                                          
002120     MOVE 'rc-kitten      ' TO WS-ALI-ID(1).                              
002130     MOVE '로얄캐닌 키튼'                                                       
002140                             TO WS-ALI-NOMBRE(1).                         
002150     MOVE 'Royal Canin         ' TO WS-ALI-MARCA(1).                      
002160     MOVE 'DRY' TO WS-ALI-TIPO(1).                                        
002170     MOVE 'KITTEN' TO WS-ALI-ETAPA-VIDA(1).                               
002180     MOVE 3900 TO WS-ALI-KCAL-100G(1).                                    
002190     MOVE 062000 TO WS-ALI-PRECIO-KG(1).                                  
002200     MOVE 320 TO WS-ALI-PROTEINA-PCT(1).                                  
002210     MOVE 170 TO WS-ALI-GRASA-PCT(1).                                     
002220                                                                          
002230     MOVE 'orijen-kitten  ' TO WS-ALI-ID(2).                              
002240     MOVE '오리젠 키튼'                                                        
002250                             TO WS-ALI-NOMBRE(2).                         
002260     MOVE 'Orijen              ' TO WS-ALI-MARCA(2).                      
002270     MOVE 'DRY' TO WS-ALI-TIPO(2).                                        
002280     MOVE 'KITTEN' TO WS-ALI-ETAPA-VIDA(2).                               
002290     MOVE 4180 TO WS-ALI-KCAL-100G(2).                                    
002300     MOVE 092000 TO WS-ALI-PRECIO-KG(2).                                  
002310     MOVE 420 TO WS-ALI-PROTEINA-PCT(2).                                  
002320     MOVE 200 TO WS-ALI-GRASA-PCT(2).                                     
002330                                                                          
002340     MOVE 'nc-kitten      ' TO WS-ALI-ID(3).                              
002350     MOVE '내추럴코어 유기농 키튼'                                                  
002360                             TO WS-ALI-NOMBRE(3).                         
002370     MOVE 'Natural Core        ' TO WS-ALI-MARCA(3).                      
002380     MOVE 'DRY' TO WS-ALI-TIPO(3).                                        
002390     MOVE 'KITTEN' TO WS-ALI-ETAPA-VIDA(3).                               
002400     MOVE 3850 TO WS-ALI-KCAL-100G(3).                                    
002410     MOVE 068000 TO WS-ALI-PRECIO-KG(3).                                  
002420     MOVE 370 TO WS-ALI-PROTEINA-PCT(3).                                  
002430     MOVE 150 TO WS-ALI-GRASA-PCT(3).                                     
002440                                                                          
002450     MOVE 'rc-indoor      ' TO WS-ALI-ID(4).                              
002460     MOVE '로얄캐닌 인도어 어덜트'                                                  
002470                             TO WS-ALI-NOMBRE(4).                         
002480     MOVE 'Royal Canin         ' TO WS-ALI-MARCA(4).                      
002490     MOVE 'DRY' TO WS-ALI-TIPO(4).                                        
002500     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(4).                               
002510     MOVE 3900 TO WS-ALI-KCAL-100G(4).                                    
002520     MOVE 060000 TO WS-ALI-PRECIO-KG(4).                                  
002530     MOVE 300 TO WS-ALI-PROTEINA-PCT(4).                                  
002540     MOVE 120 TO WS-ALI-GRASA-PCT(4).                                     
002550                                                                          
002560     MOVE 'hills-adult    ' TO WS-ALI-ID(5).                              
002570     MOVE '힐스 사이언스다이어트 어덜트'                                               
002580                             TO WS-ALI-NOMBRE(5).                         
002590     MOVE 'Hill''s              ' TO WS-ALI-MARCA(5).                     
002600     MOVE 'DRY' TO WS-ALI-TIPO(5).                                        
002610     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(5).                               
002620     MOVE 3600 TO WS-ALI-KCAL-100G(5).                                    
002630     MOVE 055000 TO WS-ALI-PRECIO-KG(5).                                  
002640     MOVE 315 TO WS-ALI-PROTEINA-PCT(5).                                  
002650     MOVE 121 TO WS-ALI-GRASA-PCT(5).                                     
002660                                                                          
002670     MOVE 'orijen-adult   ' TO WS-ALI-ID(6).                              
002680     MOVE '오리젠 캣 & 키튼'                                                    
002690                             TO WS-ALI-NOMBRE(6).                         
002700     MOVE 'Orijen              ' TO WS-ALI-MARCA(6).                      
002710     MOVE 'DRY' TO WS-ALI-TIPO(6).                                        
002720     MOVE 'ALL   ' TO WS-ALI-ETAPA-VIDA(6).                               
002730     MOVE 4180 TO WS-ALI-KCAL-100G(6).                                    
002740     MOVE 090000 TO WS-ALI-PRECIO-KG(6).                                  
002750     MOVE 400 TO WS-ALI-PROTEINA-PCT(6).                                  
002760     MOVE 200 TO WS-ALI-GRASA-PCT(6).                                     
002770                                                                          
002780     MOVE 'acana-prairie  ' TO WS-ALI-ID(7).                              
002790     MOVE '아카나 와일드프레리'                                                    
002800                             TO WS-ALI-NOMBRE(7).                         
002810     MOVE 'Acana               ' TO WS-ALI-MARCA(7).                      
002820     MOVE 'DRY' TO WS-ALI-TIPO(7).                                        
002830     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(7).                               
002840     MOVE 3940 TO WS-ALI-KCAL-100G(7).                                    
002850     MOVE 075000 TO WS-ALI-PRECIO-KG(7).                                  
002860     MOVE 370 TO WS-ALI-PROTEINA-PCT(7).                                  
002870     MOVE 180 TO WS-ALI-GRASA-PCT(7).                                     
002880                                                                          
002890     MOVE 'nc-adult       ' TO WS-ALI-ID(8).                              
002900     MOVE '내추럴코어 유기농 어덜트'                                                 
002910                             TO WS-ALI-NOMBRE(8).                         
002920     MOVE 'Natural Core        ' TO WS-ALI-MARCA(8).                      
002930     MOVE 'DRY' TO WS-ALI-TIPO(8).                                        
002940     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(8).                               
002950     MOVE 3850 TO WS-ALI-KCAL-100G(8).                                    
002960     MOVE 065000 TO WS-ALI-PRECIO-KG(8).                                  
002970     MOVE 360 TO WS-ALI-PROTEINA-PCT(8).                                  
002980     MOVE 150 TO WS-ALI-GRASA-PCT(8).                                     
002990                                                                          
003000     MOVE 'hiq-adult      ' TO WS-ALI-ID(9).                              
003010     MOVE '하이큐 슈프림 어덜트'                                                   
003020                             TO WS-ALI-NOMBRE(9).                         
003030     MOVE 'Hiq                 ' TO WS-ALI-MARCA(9).                      
003040     MOVE 'DRY' TO WS-ALI-TIPO(9).                                        
003050     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(9).                               
003060     MOVE 3750 TO WS-ALI-KCAL-100G(9).                                    
003070     MOVE 045000 TO WS-ALI-PRECIO-KG(9).                                  
003080     MOVE 340 TO WS-ALI-PROTEINA-PCT(9).                                  
003090     MOVE 160 TO WS-ALI-GRASA-PCT(9).                                     
003100                                                                          
003110     MOVE 'mb-adult       ' TO WS-ALI-ID(10).                             
003120     MOVE '모닝블루 어덜트'                                                      
003130                             TO WS-ALI-NOMBRE(10).                        
003140     MOVE 'Morningblue         ' TO WS-ALI-MARCA(10).                     
003150     MOVE 'DRY' TO WS-ALI-TIPO(10).                                       
003160     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(10).                              
003170     MOVE 3700 TO WS-ALI-KCAL-100G(10).                                   
003180     MOVE 035000 TO WS-ALI-PRECIO-KG(10).                                 
003190     MOVE 330 TO WS-ALI-PROTEINA-PCT(10).                                 
003200     MOVE 140 TO WS-ALI-GRASA-PCT(10).                                    
003210                                                                          
003220     MOVE 'pp-adult       ' TO WS-ALI-ID(11).                             
003230     MOVE '퓨리나 프로플랜 어덜트'                                                  
003240                             TO WS-ALI-NOMBRE(11).                        
003250     MOVE 'Purina              ' TO WS-ALI-MARCA(11).                     
003260     MOVE 'DRY' TO WS-ALI-TIPO(11).                                       
003270     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(11).                              
003280     MOVE 3850 TO WS-ALI-KCAL-100G(11).                                   
003290     MOVE 050000 TO WS-ALI-PRECIO-KG(11).                                 
003300     MOVE 350 TO WS-ALI-PROTEINA-PCT(11).                                 
003310     MOVE 130 TO WS-ALI-GRASA-PCT(11).                                    
003320                                                                          
003330     MOVE 'ziwi-adult     ' TO WS-ALI-ID(12).                             
003340     MOVE '지위픽 에어드라이 어덜트'                                                 
003350                             TO WS-ALI-NOMBRE(12).                        
003360     MOVE 'Ziwi Peak           ' TO WS-ALI-MARCA(12).                     
003370     MOVE 'DRY' TO WS-ALI-TIPO(12).                                       
003380     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(12).                              
003390     MOVE 4300 TO WS-ALI-KCAL-100G(12).                                   
003400     MOVE 098000 TO WS-ALI-PRECIO-KG(12).                                 
003410     MOVE 430 TO WS-ALI-PROTEINA-PCT(12).                                 
003420     MOVE 220 TO WS-ALI-GRASA-PCT(12).                                    
003430                                                                          
003440     MOVE 'wc-adult       ' TO WS-ALI-ID(13).                             
003450     MOVE '웰치스 그레인프리 어덜트'                                                 
003460                             TO WS-ALI-NOMBRE(13).                        
003470     MOVE 'Welchis             ' TO WS-ALI-MARCA(13).                     
003480     MOVE 'DRY' TO WS-ALI-TIPO(13).                                       
003490     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(13).                              
003500     MOVE 3800 TO WS-ALI-KCAL-100G(13).                                   
003510     MOVE 040000 TO WS-ALI-PRECIO-KG(13).                                 
003520     MOVE 350 TO WS-ALI-PROTEINA-PCT(13).                                 
003530     MOVE 140 TO WS-ALI-GRASA-PCT(13).                                    
003540                                                                          
003550     MOVE 'rc-senior      ' TO WS-ALI-ID(14).                             
003560     MOVE '로얄캐닌 에이징 +12'                                                  
003570                             TO WS-ALI-NOMBRE(14).                        
003580     MOVE 'Royal Canin         ' TO WS-ALI-MARCA(14).                     
003590     MOVE 'DRY' TO WS-ALI-TIPO(14).                                       
003600     MOVE 'SENIOR' TO WS-ALI-ETAPA-VIDA(14).                              
003610     MOVE 3500 TO WS-ALI-KCAL-100G(14).                                   
003620     MOVE 065000 TO WS-ALI-PRECIO-KG(14).                                 
003630     MOVE 280 TO WS-ALI-PROTEINA-PCT(14).                                 
003640     MOVE 100 TO WS-ALI-GRASA-PCT(14).                                    
003650                                                                          
003660     MOVE 'hills-senior   ' TO WS-ALI-ID(15).                             
003670     MOVE '힐스 사이언스다이어트 시니어'                                               
003680                             TO WS-ALI-NOMBRE(15).                        
003690     MOVE 'Hill''s              ' TO WS-ALI-MARCA(15).                    
003700     MOVE 'DRY' TO WS-ALI-TIPO(15).                                       
003710     MOVE 'SENIOR' TO WS-ALI-ETAPA-VIDA(15).                              
003720     MOVE 3400 TO WS-ALI-KCAL-100G(15).                                   
003730     MOVE 058000 TO WS-ALI-PRECIO-KG(15).                                 
003740     MOVE 275 TO WS-ALI-PROTEINA-PCT(15).                                 
003750     MOVE 095 TO WS-ALI-GRASA-PCT(15).                                    
003760                                                                          
003770     MOVE 'inaba-adult    ' TO WS-ALI-ID(16).                             
003780     MOVE '이나바 CIAO 참치&닭'                                                 
003790                             TO WS-ALI-NOMBRE(16).                        
003800     MOVE 'Inaba               ' TO WS-ALI-MARCA(16).                     
003810     MOVE 'WET' TO WS-ALI-TIPO(16).                                       
003820     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(16).                              
003830     MOVE 0850 TO WS-ALI-KCAL-100G(16).                                   
003840     MOVE 025000 TO WS-ALI-PRECIO-KG(16).                                 
003850     MOVE 140 TO WS-ALI-PROTEINA-PCT(16).                                 
003860     MOVE 020 TO WS-ALI-GRASA-PCT(16).                                    
003870                                                                          
003880     MOVE 'yamaha-adult   ' TO WS-ALI-ID(17).                             
003890     MOVE '야마하시 참치&가다랑어'                                                  
003900                             TO WS-ALI-NOMBRE(17).                        
003910     MOVE 'Yamahashi           ' TO WS-ALI-MARCA(17).                     
003920     MOVE 'WET' TO WS-ALI-TIPO(17).                                       
003930     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(17).                              
003940     MOVE 0800 TO WS-ALI-KCAL-100G(17).                                   
003950     MOVE 020000 TO WS-ALI-PRECIO-KG(17).                                 
003960     MOVE 120 TO WS-ALI-PROTEINA-PCT(17).                                 
003970     MOVE 015 TO WS-ALI-GRASA-PCT(17).                                    
003980                                                                          
003990     MOVE 'rc-wet         ' TO WS-ALI-ID(18).                             
004000     MOVE '로얄캐닌 웨트 어덜트'                                                   
004010                             TO WS-ALI-NOMBRE(18).                        
004020     MOVE 'Royal Canin         ' TO WS-ALI-MARCA(18).                     
004030     MOVE 'WET' TO WS-ALI-TIPO(18).                                       
004040     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(18).                              
004050     MOVE 0880 TO WS-ALI-KCAL-100G(18).                                   
004060     MOVE 050000 TO WS-ALI-PRECIO-KG(18).                                 
004070     MOVE 130 TO WS-ALI-PROTEINA-PCT(18).                                 
004080     MOVE 030 TO WS-ALI-GRASA-PCT(18).                                    
004090                                                                          
004100     MOVE 'np-wet         ' TO WS-ALI-ID(19).                             
004110     MOVE '뉴트리플랜 그레인프리 캔'                                                 
004120                             TO WS-ALI-NOMBRE(19).                        
004130     MOVE 'Nutriplan           ' TO WS-ALI-MARCA(19).                     
004140     MOVE 'WET' TO WS-ALI-TIPO(19).                                       
004150     MOVE 'ALL   ' TO WS-ALI-ETAPA-VIDA(19).                              
004160     MOVE 0920 TO WS-ALI-KCAL-100G(19).                                   
004170     MOVE 030000 TO WS-ALI-PRECIO-KG(19).                                 
004180     MOVE 150 TO WS-ALI-PROTEINA-PCT(19).                                 
004190     MOVE 025 TO WS-ALI-GRASA-PCT(19).                                    
004200                                                                          
004210     MOVE 'jeking-wet     ' TO WS-ALI-ID(20).                             
004220     MOVE '제왕 더 리얼 참치'                                                    
004230                             TO WS-ALI-NOMBRE(20).                        
004240     MOVE 'Jeking              ' TO WS-ALI-MARCA(20).                     
004250     MOVE 'WET' TO WS-ALI-TIPO(20).                                       
004260     MOVE 'ADULT ' TO WS-ALI-ETAPA-VIDA(20).                              
004270     MOVE 0950 TO WS-ALI-KCAL-100G(20).                                   
004280     MOVE 035000 TO WS-ALI-PRECIO-KG(20).                                 
004290     MOVE 180 TO WS-ALI-PROTEINA-PCT(20).                                 
004300     MOVE 020 TO WS-ALI-GRASA-PCT(20).                                    
004310                                                                          
004320     MOVE 'inaba-kitten   ' TO WS-ALI-ID(21).                             
004330     MOVE '이나바 CIAO 키튼'                                                   
004340                             TO WS-ALI-NOMBRE(21).                        
004350     MOVE 'Inaba               ' TO WS-ALI-MARCA(21).                     
004360     MOVE 'WET' TO WS-ALI-TIPO(21).                                       
004370     MOVE 'KITTEN' TO WS-ALI-ETAPA-VIDA(21).                              
004380     MOVE 0900 TO WS-ALI-KCAL-100G(21).                                   
004390     MOVE 028000 TO WS-ALI-PRECIO-KG(21).                                 
004400     MOVE 150 TO WS-ALI-PROTEINA-PCT(21).                                 
004410     MOVE 025 TO WS-ALI-GRASA-PCT(21).                                    
004420                                                                          
004430 1200-CARGAR-TABLA-FIN.                                                   
004440     EXIT.                                                                
004450                                                                          
004460*-----------------------------------------------------------------        
004470* EVALUA UNA FILA DEL CATALOGO PARA EL GATO RECIBIDO: ELEGIBILIDAD        
004480* POR ETAPA, RACION/COSTO, PUNTAJE Y MOTIVO.  EL RESULTADO QUEDA          
004490* EN WS-TABLA-RESULTADOS(IX-ALI) PARA EL ORDENAMIENTO TOP-5.              
004500*-----------------------------------------------------------------        
004510 2000-EVALUAR-CANDIDATOS.                                                 
004520                                                                          
004530     INITIALIZE WS-AREA-CANDIDATO.                                        
004540     SET WS-CAN-ES-ELEGIBLE TO TRUE.                                      
004550                                                                          
004560     PERFORM 2200-FILTRAR-ETAPA                                           
004570        THRU 2200-FILTRAR-ETAPA-FIN.                                      
004580                                                                          
004590     IF WS-CAN-ES-ELEGIBLE                                                
004600         PERFORM 2300-CALC-RACION                                         
004610            THRU 2300-CALC-RACION-FIN                                     
004620         IF WS-CAN-COSTO-MES > LK-CAT-PRESUP-MENSUAL                      
004630             SET WS-CAN-NO-ELEGIBLE TO TRUE                               
004640         END-IF                                                           
004650     END-IF.                                                              
004660                                                                          
004670     IF WS-CAN-ES-ELEGIBLE                                                
004680         PERFORM 2400-CALC-PUNTAJE                                        
004690            THRU 2400-CALC-PUNTAJE-FIN                                    
004700         PERFORM 2500-ARMAR-MOTIVO                                        
004710            THRU 2500-ARMAR-MOTIVO-FIN                                    
004720     END-IF.                                                              
004730                                                                          
004740     PERFORM 2600-GUARDAR-RESULTADO                                       
004750        THRU 2600-GUARDAR-RESULTADO-FIN.                                  
004760                                                                          
004770 2000-EVALUAR-CANDIDATOS-FIN.                                             
004780     EXIT.                                                                
004790                                                                          
004800*-----------------------------------------------------------------        
004810* ELEGIBILIDAD POR ETAPA DE VIDA (VER REGLA EN MANUAL DE NUTRICION)       
004820*-----------------------------------------------------------------        
004830 2200-FILTRAR-ETAPA.                                                      
004840                                                                          
004850     IF WS-ALI-ETAPA-TODAS(IX-ALI)                                        
004860         SET WS-CAN-ES-ELEGIBLE TO TRUE                                   
004870     ELSE                                                                 
004880         IF WS-ALI-ETAPA-KITTEN(IX-ALI)                                   
004890             IF LK-CAT-ETAPA-CLAVE = 'KITTEN'                             
004900                 SET WS-CAN-ES-ELEGIBLE TO TRUE                           
004910             ELSE                                                         
004920                 SET WS-CAN-NO-ELEGIBLE TO TRUE                           
004930             END-IF                                                       
004940         ELSE                                                             
004950             IF WS-ALI-ETAPA-ADULT(IX-ALI)                                
004960                 IF LK-CAT-ETAPA-CLAVE = 'ADULT ' OR                      
004970                    LK-CAT-ETAPA-CLAVE = 'SENIOR'                         
004980                     SET WS-CAN-ES-ELEGIBLE TO TRUE                       
004990                 ELSE                                                     
005000                     SET WS-CAN-NO-ELEGIBLE TO TRUE                       
005010                 END-IF                                                   
005020             ELSE                                                         
005030                 IF WS-ALI-ETAPA-SENIOR(IX-ALI)                           
005040                     IF LK-CAT-ETAPA-CLAVE = 'SENIOR'                     
005050                         SET WS-CAN-ES-ELEGIBLE TO TRUE                   
005060                     ELSE                                                 
005070                         SET WS-CAN-NO-ELEGIBLE TO TRUE                   
005080                     END-IF                                               
005090                 ELSE                                                     
005100                     SET WS-CAN-NO-ELEGIBLE TO TRUE                       
005110                 END-IF                                                   
005120             END-IF                                                       
005130         END-IF                                                           
005140     END-IF.                                                              
005150                                                                          
005160 2200-FILTRAR-ETAPA-FIN.                                                  
005170     EXIT.                                                                
005180                                                                          
005190*-----------------------------------------------------------------        
005200* RACION DIARIA (GR), COSTO DIARIO (REDONDEO HACIA ARRIBA AL WON          
005210* ENTERO, NO SE VENDE MEDIO WON) Y COSTO MENSUAL (TK-4511).               
005220*-----------------------------------------------------------------        
005230 2300-CALC-RACION.                                                        
005240                                                                          
005250     COMPUTE WS-RACION-CALC ROUNDED =                                     
005260             (LK-CAT-DAILY-KCAL / WS-ALI-KCAL-100G(IX-ALI)) * 100.        
005270                                                                          
005280     COMPUTE WS-CAN-RACION-GR ROUNDED = WS-RACION-CALC.                   
005290                                                                          
005300     COMPUTE WS-COSTO-CALC ROUNDED =                                      
005310             (WS-RACION-CALC / 1000) * WS-ALI-PRECIO-KG(IX-ALI).          
005320                                                                          
005330*    TRUNCAR A ENTERO Y SUBIR 1 WON SI QUEDO RESTO (CEILING               
005340*    SIN FUNCION DE LIBRERIA, VER CALENERG PARA EL MISMO CRITERIO)        
005350     COMPUTE WS-COSTO-ENTERO = WS-COSTO-CALC.                             
005360                                                                          
005370     IF WS-COSTO-CALC > WS-COSTO-ENTERO                                   
005380         ADD 1 TO WS-COSTO-ENTERO                                         
005390     END-IF.                                                              
005400                                                                          
005410     MOVE WS-COSTO-ENTERO TO WS-CAN-COSTO-DIA.                            
005420                                                                          
005430     COMPUTE WS-CAN-COSTO-MES = WS-CAN-COSTO-DIA * 30.                    
005440                                                                          
005450 2300-CALC-RACION-FIN.                                                    
005460     EXIT.                                                                
005470                                                                          
005480*-----------------------------------------------------------------        
005490* PUNTAJE = PROTEINA * 0.6 + REMANENTE DE PRESUPUESTO (%) * 0.4           
005500* (TK-4511).  USO-PRESUP-PCT QUEDA TRUNCADO, SIN REDONDEAR, PARA          
005510* EL TEXTO DE MOTIVO (TK-4549).                                           
005520*-----------------------------------------------------------------        
005530 2400-CALC-PUNTAJE.                                                       
005540                                                                          
005550     COMPUTE WS-REMANENTE-PRESUP =                                        
005560             LK-CAT-PRESUP-MENSUAL - WS-CAN-COSTO-MES.                    
005570                                                                          
005580     COMPUTE WS-CAN-PUNTAJE ROUNDED =                                     
005590             (WS-ALI-PROTEINA-PCT(IX-ALI) * WS-C-PESO-PROTEINA) +         
005600             (((WS-REMANENTE-PRESUP / LK-CAT-PRESUP-MENSUAL)              
005610                                      * 100) * WS-C-PESO-PRESUP).         
005620                                                                          
005630     COMPUTE WS-CAN-USO-PRESUP-PCT =                                      
005640             (WS-CAN-COSTO-MES * 100) / LK-CAT-PRESUP-MENSUAL.            
005650                                                                          
005660 2400-CALC-PUNTAJE-FIN.                                                   
005670     EXIT.                                                                
005680                                                                          
005690*-----------------------------------------------------------------        
005700* TEXTO EXPLICATIVO PARA EL CLIENTE (TK-4549).  SE VAN AGREGANDO          
005710* FRASES SEPARADAS POR COMA; SI NO APLICA NINGUNA SE DEJA UN              
005720* TEXTO GENERICO.                                                         
005730*-----------------------------------------------------------------        
005740 2500-ARMAR-MOTIVO.                                                       
005750                                                                          
005760     INITIALIZE WS-CAN-MOTIVO.                                            
005770     SET WS-MOTIVO-SIN-TEXTO TO TRUE.                                     
005780     MOVE 1 TO WS-MOTIVO-PUNTERO.                                         
005790                                                                          
005800     PERFORM 2550-FORMATEAR-USO-PRESUP                                    
005810        THRU 2550-FORMATEAR-USO-PRESUP-FIN.                               
005820                                                                          
005830     IF WS-ALI-PROTEINA-PCT(IX-ALI) >= WS-C-UMBRAL-PROT-ALTA              
005840         IF WS-MOTIVO-CON-TEXTO                                           
005850             STRING ', 고단백 프리미엄 사료' DELIMITED BY SIZE                     
005860               INTO WS-CAN-MOTIVO                                         
005870               WITH POINTER WS-MOTIVO-PUNTERO                             
005880         ELSE                                                             
005890             STRING '고단백 프리미엄 사료' DELIMITED BY SIZE                       
005900               INTO WS-CAN-MOTIVO                                         
005910               WITH POINTER WS-MOTIVO-PUNTERO                             
005920             SET WS-MOTIVO-CON-TEXTO TO TRUE                              
005930         END-IF                                                           
005940     ELSE                                                                 
005950         IF WS-ALI-PROTEINA-PCT(IX-ALI) >= WS-C-UMBRAL-PROT-MEDIA         
005960             IF WS-MOTIVO-CON-TEXTO                                       
005970                 STRING ', 균형 잡힌 단백질 함량' DELIMITED BY SIZE                
005980                   INTO WS-CAN-MOTIVO                                     
005990                   WITH POINTER WS-MOTIVO-PUNTERO                         
006000             ELSE                                                         
006010                 STRING '균형 잡힌 단백질 함량' DELIMITED BY SIZE                  
006020                   INTO WS-CAN-MOTIVO                                     
006030                   WITH POINTER WS-MOTIVO-PUNTERO                         
006040                 SET WS-MOTIVO-CON-TEXTO TO TRUE                          
006050             END-IF                                                       
006060         END-IF                                                           
006070     END-IF.                                                              
006080                                                                          
006090     IF WS-CAN-USO-PRESUP-PCT <= WS-C-TOPE-PRESUP-BAJO                    
006100         IF WS-MOTIVO-CON-TEXTO                                           
006110             STRING ', 예산 절약형 (예산의 ' DELIMITED BY SIZE                    
006120                    WS-USO-TXT               DELIMITED BY SPACE           
006130                    '% 사용)'                 DELIMITED BY SIZE             
006140               INTO WS-CAN-MOTIVO                                         
006150               WITH POINTER WS-MOTIVO-PUNTERO                             
006160         ELSE                                                             
006170             STRING '예산 절약형 (예산의 ' DELIMITED BY SIZE                      
006180                    WS-USO-TXT             DELIMITED BY SPACE             
006190                    '% 사용)'               DELIMITED BY SIZE               
006200               INTO WS-CAN-MOTIVO                                         
006210               WITH POINTER WS-MOTIVO-PUNTERO                             
006220             SET WS-MOTIVO-CON-TEXTO TO TRUE                              
006230         END-IF                                                           
006240     ELSE                                                                 
006250         IF WS-CAN-USO-PRESUP-PCT <= WS-C-TOPE-PRESUP-MEDIO               
006260             IF WS-MOTIVO-CON-TEXTO                                       
006270                 STRING ', 합리적인 가격 (예산의 ' DELIMITED BY SIZE               
006280                        WS-USO-TXT                DELIMITED BY SPACE      
006290                        '% 사용)'                  DELIMITED BY SIZE        
006300                   INTO WS-CAN-MOTIVO                                     
006310                   WITH POINTER WS-MOTIVO-PUNTERO                         
006320             ELSE                                                         
006330                 STRING '합리적인 가격 (예산의 ' DELIMITED BY SIZE                 
006340                        WS-USO-TXT              DELIMITED BY SPACE        
006350                        '% 사용)'                DELIMITED BY SIZE          
006360                   INTO WS-CAN-MOTIVO                                     
006370                   WITH POINTER WS-MOTIVO-PUNTERO                         
006380                 SET WS-MOTIVO-CON-TEXTO TO TRUE                          
006390             END-IF                                                       
006400         END-IF                                                           
006410     END-IF.                                                              
006420                                                                          
006430     IF LK-CAT-ETAPA-CLAVE = 'KITTEN' AND WS-ALI-ETAPA-KITTEN(IX-ALI)     
006440         IF WS-MOTIVO-CON-TEXTO                                           
006450             STRING ', 성장기 전용 영양 설계' DELIMITED BY SIZE                    
006460               INTO WS-CAN-MOTIVO                                         
006470               WITH POINTER WS-MOTIVO-PUNTERO                             
006480         ELSE                                                             
006490             STRING '성장기 전용 영양 설계' DELIMITED BY SIZE                      
006500               INTO WS-CAN-MOTIVO                                         
006510               WITH POINTER WS-MOTIVO-PUNTERO                             
006520             SET WS-MOTIVO-CON-TEXTO TO TRUE                              
006530         END-IF                                                           
006540     END-IF.                                                              
006550                                                                          
006560     IF LK-CAT-ETAPA-CLAVE = 'SENIOR' AND WS-ALI-ETAPA-SENIOR(IX-ALI)     
006570         IF WS-MOTIVO-CON-TEXTO                                           
006580             STRING ', 노령묘 맞춤 영양 설계' DELIMITED BY SIZE                    
006590               INTO WS-CAN-MOTIVO                                         
006600               WITH POINTER WS-MOTIVO-PUNTERO                             
006610         ELSE                                                             
006620             STRING '노령묘 맞춤 영양 설계' DELIMITED BY SIZE                      
006630               INTO WS-CAN-MOTIVO                                         
006640               WITH POINTER WS-MOTIVO-PUNTERO                             
006650             SET WS-MOTIVO-CON-TEXTO TO TRUE                              
006660         END-IF                                                           
006670     END-IF.                                                              
006680                                                                          
006690     IF WS-ALI-ES-HUMEDO(IX-ALI)                                          
006700         IF WS-MOTIVO-CON-TEXTO                                           
006710             STRING ', 수분 보충에 도움' DELIMITED BY SIZE                       
006720               INTO WS-CAN-MOTIVO                                         
006730               WITH POINTER WS-MOTIVO-PUNTERO                             
006740         ELSE                                                             
006750             STRING '수분 보충에 도움' DELIMITED BY SIZE                         
006760               INTO WS-CAN-MOTIVO                                         
006770               WITH POINTER WS-MOTIVO-PUNTERO                             
006780             SET WS-MOTIVO-CON-TEXTO TO TRUE                              
006790         END-IF                                                           
006800     END-IF.                                                              
006810                                                                          
006820     IF WS-MOTIVO-SIN-TEXTO                                               
006830         MOVE '기본 영양 균형 충족' TO WS-CAN-MOTIVO                              
006840     END-IF.                                                              
006850                                                                          
006860 2500-ARMAR-MOTIVO-FIN.                                                   
006870     EXIT.                                                                
006880                                                                          
006890* CONVIERTE EL PORCENTAJE DE USO DE PRESUPUESTO (0-100) A TEXTO           
006900* SIN CEROS A LA IZQUIERDA, SIN FUNCION DE LIBRERIA (REF.-MOD).           
006910 2550-FORMATEAR-USO-PRESUP.                                               
006920                                                                          
006930     INITIALIZE WS-USO-TXT.                                               
006940                                                                          
006950     EVALUATE TRUE                                                        
006960         WHEN WS-CAN-USO-PRESUP-PCT >= 100                                
006970              MOVE WS-CAN-USO-PRESUP-PCT TO WS-USO-TXT                    
006980         WHEN WS-CAN-USO-PRESUP-PCT >= 10                                 
006990              MOVE WS-CAN-USO-PRESUP-PCT(2:2) TO WS-USO-TXT               
007000         WHEN OTHER                                                       
007010              MOVE WS-CAN-USO-PRESUP-PCT(3:1) TO WS-USO-TXT               
007020     END-EVALUATE.                                                        
007030                                                                          
007040 2550-FORMATEAR-USO-PRESUP-FIN.                                           
007050     EXIT.                                                                
007060                                                                          
007070* GUARDA EL RESULTADO DE LA FILA ACTUAL EN LA TABLA PARALELA,             
007080* PARA QUE 2700-ORDENAR-TOP5 PUEDA RECORRERLA SIN REPETIR CALCULO.        
007090 2600-GUARDAR-RESULTADO.                                                  
007100                                                                          
007110     MOVE WS-CAN-ELEGIBLE  TO WS-RES-ELEGIBLE(IX-ALI).                    
007120     MOVE WS-CAN-RACION-GR TO WS-RES-RACION(IX-ALI).                      
007130     MOVE WS-CAN-COSTO-DIA TO WS-RES-COSTO-DIA(IX-ALI).                   
007140     MOVE WS-CAN-COSTO-MES TO WS-RES-COSTO-MES(IX-ALI).                   
007150     MOVE WS-CAN-PUNTAJE   TO WS-RES-PUNTAJE(IX-ALI).                     
007160     MOVE WS-CAN-MOTIVO    TO WS-RES-MOTIVO(IX-ALI).                      
007170                                                                          
007180 2600-GUARDAR-RESULTADO-FIN.                                              
007190     EXIT.                                                                
007200                                                                          
007210*-----------------------------------------------------------------        
007220* TOP-5 POR PUNTAJE DESCENDENTE.  EMPATES RESPETAN EL ORDEN DE            
007230* CATALOGO PORQUE 2720-BUSCAR-MEJOR RECORRE DE MENOR A MAYOR              
007240* INDICE Y SOLO REEMPLAZA CON '>' ESTRICTO (TK-4660).                     
007250*-----------------------------------------------------------------        
007260 2700-ORDENAR-TOP5.                                                       
007270                                                                          
007280     PERFORM 2710-PROCESAR-RANK                                           
007290        THRU 2710-PROCESAR-RANK-FIN                                       
007300             VARYING WS-TOP5-CANT FROM 1 BY 1                             
007310             UNTIL WS-TOP5-CANT > WS-C-TOPE-TOP5.                         
007320                                                                          
007330 2700-ORDENAR-TOP5-FIN.                                                   
007340     EXIT.                                                                
007350                                                                          
007360 2710-PROCESAR-RANK.                                                      
007370                                                                          
007380     PERFORM 2720-BUSCAR-MEJOR                                            
007390        THRU 2720-BUSCAR-MEJOR-FIN.                                       
007400                                                                          
007410     IF WS-TOP5-MEJOR-IX > 0                                              
007420         PERFORM 2730-COPIAR-RECOMENDACION                                
007430            THRU 2730-COPIAR-RECOMENDACION-FIN                            
007440     END-IF.                                                              
007450                                                                          
007460 2710-PROCESAR-RANK-FIN.                                                  
007470     EXIT.                                                                
007480                                                                          
007490 2720-BUSCAR-MEJOR.                                                       
007500                                                                          
007510     MOVE 0 TO WS-TOP5-MEJOR-IX.                                          
007520     MOVE 0 TO WS-TOP5-MEJOR-PUNTAJE.                                     
007530                                                                          
007540     PERFORM 2725-COMPARAR-FILA                                           
007550        THRU 2725-COMPARAR-FILA-FIN                                       
007560             VARYING IX-RES FROM 1 BY 1                                   
007570             UNTIL IX-RES > WS-ALI-TOTAL-FILAS.                           
007580                                                                          
007590 2720-BUSCAR-MEJOR-FIN.                                                   
007600     EXIT.                                                                
007610                                                                          
007620 2725-COMPARAR-FILA.                                                      
007630                                                                          
007640     IF WS-RES-ELEGIBLE(IX-RES) = 'S'                                     
007650        AND WS-TOP5-TOMADO(IX-RES) NOT = 'S'                              
007660        AND WS-RES-PUNTAJE(IX-RES) > WS-TOP5-MEJOR-PUNTAJE                
007670         SET WS-TOP5-MEJOR-IX TO IX-RES                                   
007680         MOVE WS-RES-PUNTAJE(IX-RES) TO WS-TOP5-MEJOR-PUNTAJE             
007690     END-IF.                                                              
007700                                                                          
007710 2725-COMPARAR-FILA-FIN.                                                  
007720     EXIT.                                                                
007730                                                                          
007740* COPIA LA FILA GANADORA AL RENGLON DE SALIDA WS-TOP5-CANT Y LA           
007750* MARCA COMO TOMADA PARA QUE NO VUELVA A SALIR EN OTRO RANK.              
007760 2730-COPIAR-RECOMENDACION.                                               
007770                                                                          
007780     MOVE WS-ALI-NOMBRE(WS-TOP5-MEJOR-IX)                                 
007790                           TO LK-REC-NOMBRE(WS-TOP5-CANT).                
007800     MOVE WS-ALI-MARCA(WS-TOP5-MEJOR-IX)                                  
007810                           TO LK-REC-MARCA(WS-TOP5-CANT).                 
007820     MOVE WS-ALI-TIPO(WS-TOP5-MEJOR-IX)                                   
007830                           TO LK-REC-TIPO(WS-TOP5-CANT).                  
007840     MOVE WS-RES-RACION(WS-TOP5-MEJOR-IX)                                 
007850                           TO LK-REC-RACION-GR(WS-TOP5-CANT).             
007860     MOVE WS-RES-COSTO-DIA(WS-TOP5-MEJOR-IX)                              
007870                           TO LK-REC-COSTO-DIA(WS-TOP5-CANT).             
007880     MOVE WS-RES-COSTO-MES(WS-TOP5-MEJOR-IX)                              
007890                           TO LK-REC-COSTO-MES(WS-TOP5-CANT).             
007900     MOVE WS-ALI-PROTEINA-PCT(WS-TOP5-MEJOR-IX)                           
007910                           TO LK-REC-PROTEINA-PCT(WS-TOP5-CANT).          
007920     MOVE WS-ALI-GRASA-PCT(WS-TOP5-MEJOR-IX)                              
007930                           TO LK-REC-GRASA-PCT(WS-TOP5-CANT).             
007940     MOVE WS-RES-PUNTAJE(WS-TOP5-MEJOR-IX)                                
007950                           TO LK-REC-PUNTAJE(WS-TOP5-CANT).               
007960     MOVE WS-RES-MOTIVO(WS-TOP5-MEJOR-IX)                                 
007970                           TO LK-REC-MOTIVO(WS-TOP5-CANT).                
007980     MOVE 'S' TO WS-TOP5-TOMADO(WS-TOP5-MEJOR-IX).                        
007990     ADD 1 TO LK-CAT-CANT-RECOM.                                          
008000                                                                          
008010 2730-COPIAR-RECOMENDACION-FIN.                                           
008020     EXIT.                                                                
008030                                                                          
008040*-----------------------------------------------------------------        
008050 END PROGRAM ALIMCAT.                                                     
