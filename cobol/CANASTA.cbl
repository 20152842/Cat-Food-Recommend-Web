000010************************************************************************* 
000020* PROCESO BATCH DE CANASTAS COMPARATIVAS DE ALIMENTO PARA GATOS           
000030************************************************************************* 
000040 IDENTIFICATION DIVISION.                                                 
000050 PROGRAM-ID. CANASTA.                                                     
000060 AUTHOR. R. BRIZUELA.                                                     
000070 INSTALLATION. GERENCIA DE NUTRICION - LINEA MASCOTAS.                    
000080 DATE-WRITTEN. 15/10/1996.                                                
000090 DATE-COMPILED.                                                           
000100 SECURITY. USO INTERNO.                                                   
000110*-----------------------------------------------------------------        
000120* HISTORIAL DE CAMBIOS                                                    
000130*-----------------------------------------------------------------        
000140* 15/10/1996 RB  TK-6010  VERSION INICIAL: LECTURA DE ITEMS DE            
000150*                         CANASTA ORDENADOS POR CANASTA, QUIEBRE          
000160*                         DE CONTROL Y CALCULO DE RACION/COSTO.           
000170* 02/12/1996 RB  TK-6012  SE INCORPORA LA TARJETA DE PARAMETROS DEL       
000180*                         JOB (SYSIN) CON LAS KCAL DIARIAS DEL            
000190*                         GATO PARA EL CALCULO DE LA RACION.              
000200* 20/03/1997 SU  TK-6014  SE LIMITA LA CANASTA A 5 ITEMS; LOS             
000210*                         ITEMS EXCEDENTES SE RECHAZAN CON UN             
000220*                         RENGLON DE AVISO EN EL REPORTE Y UN             
000230*                         CONTADOR DE RECHAZOS DE FIN DE CORRIDA.         
000240* 25/09/1998 NB  TK-6019  SE LLAMA A TITPARS PARA COMPLETAR LOS           
000250*                         NUTRIENTES Y EL PESO DE PAQUETE CUANDO          
000260*                         EL ITEM LLEGA SIN ESE DATO (PEDIDO DE           
000270*                         COMPRAS, VER TITPARS TK-6009).                  
000280* 11/12/1998 RG  TK-6022  AJUSTE Y2K EN ENCABEZADO Y COMENTARIOS,         
000290*                         SIN CAMBIOS DE LOGICA (NO USA FECHAS).          
000300* 20/01/1999 RG  TK-6022  REVISION FINAL Y2K - CERTIFICADO OK.            
000310* 14/06/2000 CP  TK-6025  SE CORRIGE EL CALCULO DE PRECIO POR KG:         
000320*                         TOMABA EL PRECIO LISTADO (LPRICE) AUN           
000330*                         CUANDO EL USUARIO HABIA CARGADO UN              
000340*                         PRECIO PROPIO (ORDEN DE PRIORIDAD               
000350*                         INVERTIDO).                                     
000360* 09/08/2002 NB  TK-6031  SE AGREGAN LOS TOTALES DE FIN DE CORRIDA        
000370*                         (CANASTAS, ITEMS OK, ITEMS RECHAZADOS)          
000380*                         AL REPORTE DE GATORECM (OPEN EXTEND).           
000390*-----------------------------------------------------------------        
000400                                                                          
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM.                                                  
000450                                                                          
000460 INPUT-OUTPUT SECTION.                                                    
000470                                                                          
000480 FILE-CONTROL.                                                            
000490                                                                          
000500     SELECT ENT-CANASTA                                                   
000510         ASSIGN TO 'CANASTA.SEQ'                                          
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS FS-CANASTA.                                       
000540                                                                          
000550     SELECT SAL-CANASTA                                                   
000560         ASSIGN TO 'CANASAL.SEQ'                                          
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         FILE STATUS IS FS-CANASAL.                                       
000590                                                                          
000600* MISMO ARCHIVO DE REPORTE QUE GATORECM -- SE ABRE EN EXTEND PARA         
000610* AGREGAR EL BLOQUE DE CANASTAS A CONTINUACION DEL TOP-5 (TK-6031).       
000620     SELECT SAL-REPORTE                                                   
000630         ASSIGN TO 'GATORECM.RPT'                                         
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS FS-REPORTE.                                       
000660                                                                          
000670*-----------------------------------------------------------------        
000680 DATA DIVISION.                                                           
000690                                                                          
000700 FILE SECTION.                                                            
000710                                                                          
000720* CANITEM.CPY AGRUPA VARIOS REGISTROS 01 (EL ITEM DE ENTRADA Y LOS        
000730* RENGLONES DEL REPORTE) -- POR ESO LAS FD NO HACEN COPY DIRECTO,         
000740* SE USA UN BUFFER GENERICO Y SE ARMA EL REGISTRO EN WORKING-             
000750* STORAGE, IGUAL QUE EN GATORECM CON SALGATO.CPY.                         
000760 FD  ENT-CANASTA.                                                         
000770 01  WS-BUF-CANASTA               PIC X(153).                             
000780                                                                          
000790 FD  SAL-CANASTA.                                                         
000800 01  WS-BUF-CANASAL               PIC X(153).                             
000810                                                                          
000820 FD  SAL-REPORTE.                                                         
000830 01  WS-BUF-REPORTE               PIC X(132).                             
000840                                                                          
000850*-----------------------------------------------------------------        
000860 WORKING-STORAGE SECTION.                                                 
000870*-----------------------------------------------------------------        
000880*   TOPE DE ITEMS POR CANASTA (TK-6014).  SE DEJA COMO CONSTANTE          
000890*   PORQUE YA SE MODIFICO UNA VEZ POR PEDIDO DE COMPRAS.                  
000900*-----------------------------------------------------------------        
000910 77  WS-C-TOPE-ITEMS-CANASTA     PIC 9(02) COMP  VALUE 5.                 
000920                                                                          
000930*-----------------------------------------------------------------        
000940*    FORMATO DEL ITEM DE CANASTA Y DE LOS RENGLONES DEL REPORTE           
000950*-----------------------------------------------------------------        
000960     COPY CANITEM.                                                        
000970                                                                          
000980*-----------------------------------------------------------------        
000990*   VARIABLES FILE STATUS  ENTRADA/SALIDA                                 
001000*-----------------------------------------------------------------        
001010 01  FS-STATUS.                                                           
001020*   ** FILE STATUS DE ENTRADA DE CANASTAS                                 
001030     05  FS-CANASTA                PIC X(02).                             
001040         88  FS-CANASTA-OK             VALUE '00'.                        
001050         88  FS-CANASTA-EOF            VALUE '10'.                        
001060         88  FS-CANASTA-NFD            VALUE '35'.                        
001070                                                                          
001080*   ** FILE STATUS DEL ARCHIVO DE CANASTAS ENRIQUECIDO                    
001090     05  FS-CANASAL                PIC X(02).                             
001100         88  FS-CANASAL-OK             VALUE '00'.                        
001110                                                                          
001120*   ** FILE STATUS DEL REPORTE DE CORRIDA (COMPARTIDO C/GATORECM)         
001130     05  FS-REPORTE                PIC X(02).                             
001140         88  FS-REPORTE-OK             VALUE '00'.                        
001150     05  FILLER                    PIC X(08)  VALUE SPACES.               
001160                                                                          
001170*-----------------------------------------------------------------        
001180*   TARJETA DE PARAMETROS DEL JOB (PRIMER REGISTRO DE SYSIN) CON          
001190*   LAS KCAL DIARIAS DEL GATO PARA ESTA CORRIDA DE CANASTA (TK-6012)      
001200*-----------------------------------------------------------------        
001210 01  WS-AREA-PARAMCAL.                                                    
001220     05  WS-PC-DAILY-KCAL-CARD     PIC 9(04)V9(01).                       
001230     05  FILLER                    PIC X(75)  VALUE SPACES.               
001240                                                                          
001250* VISTA DE DEPURACION DE LA TARJETA DE PARAMETROS PARA EL DISPLAY         
001260* DE ARRANQUE (MISMO CRITERIO QUE GATORECM CON WS-VAL-VISTA-DEBUG).       
001270 01  WS-PC-VISTA-DEBUG REDEFINES WS-AREA-PARAMCAL.                        
001280     05  WS-PC-DAILY-KCAL-EDIC     PIC 9(04).                             
001290     05  FILLER                    PIC X(76).                             
001300                                                                          
001310*-----------------------------------------------------------------        
001320*   CONTROL DE QUIEBRE POR CANASTA (BASKET-ID) Y TOPE DE 5 ITEMS          
001330*-----------------------------------------------------------------        
001340 01  WS-AREA-CONTROL-QUIEBRE.                                             
001350     05  WS-QB-BASKET-ACTUAL       PIC X(12).                             
001360     05  WS-QB-SW-PRIMERA          PIC X(01).                             
001370         88  WS-QB-ES-PRIMERA          VALUE 'S'.                         
001380         88  WS-QB-NO-ES-PRIMERA       VALUE 'N'.                         
001390     05  WS-QB-CANT-ITEMS-CANASTA  PIC 9(01)  COMP.                       
001400     05  FILLER                    PIC X(10)  VALUE SPACES.               
001410                                                                          
001420* VISTA DE DEPURACION DE LA CANASTA ACTIVA (TK-6014).                     
001430 01  WS-QB-VISTA-DEBUG REDEFINES WS-AREA-CONTROL-QUIEBRE.                 
001440     05  WS-QB-BASKET-EDIC         PIC X(12).                             
001450     05  FILLER                    PIC X(12).                             
001460                                                                          
001470*-----------------------------------------------------------------        
001480*   CAMPOS DE TRABAJO PARA LA DERIVACION DE RACION Y COSTOS               
001490*   (TK-6010, CORREGIDO EN TK-6025).  MISMO CRITERIO DE REDONDEO          
001500*   Y DE CEILING SIN FUNCION DE LIBRERIA QUE EL PROGRAMA ALIMCAT.         
001510*-----------------------------------------------------------------        
001520 01  WS-AREA-DERIVADOS.                                                   
001530     05  WS-DER-RACION-CALC        PIC 9(06)V9(04).                       
001540     05  WS-DER-PRECIO-EFECTIVO    PIC 9(07).                             
001550     05  WS-DER-PRECIO-KG-CALC     PIC 9(09)V9(04).                       
001560     05  WS-DER-PRECIO-KG          PIC 9(07).                             
001570     05  WS-DER-COSTO-CALC         PIC 9(09)V9(04).                       
001580     05  WS-DER-COSTO-ENTERO       PIC 9(09).                             
001590     05  FILLER                    PIC X(10)  VALUE SPACES.               
001600                                                                          
001610* VISTA DE DEPURACION DE LA RACION CALCULADA (PEDIDO DE AUDITORIA         
001620* DE SISTEMAS, MISMO PEDIDO QUE EN GATORECM TK-5210).                     
001630 01  WS-DER-VISTA-DEBUG REDEFINES WS-AREA-DERIVADOS.                      
001640     05  WS-DER-RACION-EDIC        PIC 9(06).                             
001650     05  FILLER                    PIC X(63).                             
001660                                                                          
001670*-----------------------------------------------------------------        
001680*   CONTADORES DE FIN DE CORRIDA (TK-6031)                                
001690*-----------------------------------------------------------------        
001700 01  WS-AREA-CONTADORES.                                                  
001710     05  WS-CNT-CANASTAS           PIC 9(05)  COMP.                       
001720     05  WS-CNT-ITEMS-OK           PIC 9(05)  COMP.                       
001730     05  WS-CNT-ITEMS-RECH         PIC 9(05)  COMP.                       
001740     05  FILLER                    PIC X(13)  VALUE SPACES.               
001750                                                                          
001760*-----------------------------------------------------------------        
001770*   AREA DE ENLACE CON TITPARS PARA COMPLETAR NUTRIENTES Y PESO           
001780*   DE PAQUETE A PARTIR DEL NOMBRE DEL ITEM (TK-6019).                    
001790*-----------------------------------------------------------------        
001800 01  WS-ENTRADA-TITULO.                                                   
001810     05  WS-ET-TITULO              PIC X(40).                             
001820     05  WS-ET-CATEGORIAS          PIC X(40).                             
001830     05  FILLER                    PIC X(05)  VALUE SPACES.               
001840                                                                          
001850 01  WS-SALIDA-TITULO.                                                    
001860     05  WS-ST-TIPO                PIC X(03).                             
001870     05  WS-ST-PESO-PAQUETE-KG     PIC 9(02)V9(03).                       
001880     05  WS-ST-KCAL-100G           PIC 9(03)V9(01).                       
001890     05  WS-ST-PROTEINA-PCT        PIC 9(02)V9(01).                       
001900     05  WS-ST-GRASA-PCT           PIC 9(02)V9(01).                       
001910     05  FILLER                    PIC X(05)  VALUE SPACES.               
001920                                                                          
001930*-----------------------------------------------------------------        
001940 PROCEDURE DIVISION.                                                      
001950*-----------------------------------------------------------------        
001960                                                                          
001970     PERFORM 1000-INICIAR-PROGRAMA                                        
001980        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
001990                                                                          
002000     PERFORM 2000-PROCESAR-PROGRAMA                                       
002010        THRU 2000-PROCESAR-PROGRAMA-FIN                                   
002020       UNTIL FS-CANASTA-EOF.                                              
002030                                                                          
002040     PERFORM 3000-FINALIZAR-PROGRAMA                                      
002050        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
002060                                                                          
002070     DISPLAY '#CANASTAS:       ' WS-CNT-CANASTAS                          
002080     DISPLAY '#ITEMS OK:       ' WS-CNT-ITEMS-OK                          
002090     DISPLAY '#ITEMS RECHAZ.:  ' WS-CNT-ITEMS-RECH                        
002100                                                                          
002110     STOP RUN.                                                            
002120                                                                          
002130*-----------------------------------------------------------------        
002140 1000-INICIAR-PROGRAMA.                                                   
002150                                                                          
002160     PERFORM 1100-ABRIR-ARCHIVOS                                          
002170        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
002180                                                                          
002190     PERFORM 1200-INICIALIZAR-VARIABLES                                   
002200        THRU 1200-INICIALIZAR-VARIABLES-FIN.                              
002210                                                                          
002220 1000-INICIAR-PROGRAMA-FIN.                                               
002230     EXIT.                                                                
002240                                                                          
002250*-----------------------------------------------------------------        
002260 1100-ABRIR-ARCHIVOS.                                                     
002270                                                                          
002280     PERFORM 1110-ABRIR-ENT-CANASTA                                       
002290        THRU 1110-ABRIR-ENT-CANASTA-FIN.                                  
002300                                                                          
002310     PERFORM 1120-ABRIR-SAL-CANASTA                                       
002320        THRU 1120-ABRIR-SAL-CANASTA-FIN.                                  
002330                                                                          
002340     PERFORM 1130-ABRIR-SAL-REPORTE                                       
002350        THRU 1130-ABRIR-SAL-REPORTE-FIN.                                  
002360                                                                          
002370 1100-ABRIR-ARCHIVOS-FIN.                                                 
002380     EXIT.                                                                
002390                                                                          
002400*-----------------------------------------------------------------        
002410 1110-ABRIR-ENT-CANASTA.                                                  
002420                                                                          
002430     OPEN INPUT ENT-CANASTA.                                              
002440                                                                          
002450     EVALUATE TRUE                                                        
002460         WHEN FS-CANASTA-OK                                               
002470              CONTINUE                                                    
002480         WHEN FS-CANASTA-NFD                                              
002490              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE CANASTAS'            
002500              DISPLAY 'FILE STATUS: ' FS-CANASTA                          
002510              STOP RUN                                                    
002520         WHEN OTHER                                                       
002530              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE CANASTAS'             
002540              DISPLAY 'FILE STATUS: ' FS-CANASTA                          
002550              STOP RUN                                                    
002560     END-EVALUATE.                                                        
002570                                                                          
002580 1110-ABRIR-ENT-CANASTA-FIN.                                              
002590     EXIT.                                                                
002600                                                                          
002610*-----------------------------------------------------------------        
002620 1120-ABRIR-SAL-CANASTA.                                                  
002630                                                                          
002640     OPEN OUTPUT SAL-CANASTA.                                             
002650                                                                          
002660     EVALUATE TRUE                                                        
002670         WHEN FS-CANASAL-OK                                               
002680              CONTINUE                                                    
002690         WHEN OTHER                                                       
002700              DISPLAY 'ERROR AL ABRIR LA SALIDA DE CANASTAS'              
002710              DISPLAY 'FILE STATUS: ' FS-CANASAL                          
002720              STOP RUN                                                    
002730     END-EVALUATE.                                                        
002740                                                                          
002750 1120-ABRIR-SAL-CANASTA-FIN.                                              
002760     EXIT.                                                                
002770                                                                          
002780*-----------------------------------------------------------------        
002790* EL REPORTE YA FUE ABIERTO Y ESCRITO POR GATORECM EN LA MISMA            
002800* CORRIDA; SE ABRE EN EXTEND PARA AGREGAR EL BLOQUE DE CANASTAS           
002810* A CONTINUACION, SIN PISAR EL TOP-5 YA IMPRESO (TK-6031).                
002820 1130-ABRIR-SAL-REPORTE.                                                  
002830                                                                          
002840     OPEN EXTEND SAL-REPORTE.                                             
002850                                                                          
002860     EVALUATE TRUE                                                        
002870         WHEN FS-REPORTE-OK                                               
002880              CONTINUE                                                    
002890         WHEN OTHER                                                       
002900              DISPLAY 'ERROR AL ABRIR EL REPORTE DE CORRIDA'              
002910              DISPLAY 'FILE STATUS: ' FS-REPORTE                          
002920              STOP RUN                                                    
002930     END-EVALUATE.                                                        
002940                                                                          
002950 1130-ABRIR-SAL-REPORTE-FIN.                                              
002960     EXIT.                                                                
002970                                                                          
002980*-----------------------------------------------------------------        
002990 1200-INICIALIZAR-VARIABLES.                                              
003000                                                                          
003010     INITIALIZE WS-AREA-CONTADORES.                                       
003020     INITIALIZE WS-AREA-CONTROL-QUIEBRE.                                  
003030     SET WS-QB-ES-PRIMERA TO TRUE.                                        
003040                                                                          
003050* LEE LA TARJETA DE PARAMETROS DEL JOB (SYSIN) CON LAS KCAL               
003060* DIARIAS DEL GATO PARA ESTA CORRIDA (TK-6012).                           
003070     ACCEPT WS-PC-DAILY-KCAL-CARD.                                        
003080     DISPLAY 'KCAL DIARIAS PARAMETRO: ' WS-PC-DAILY-KCAL-CARD.            
003090                                                                          
003100 1200-INICIALIZAR-VARIABLES-FIN.                                          
003110     EXIT.                                                                
003120                                                                          
003130*-----------------------------------------------------------------        
003140 2000-PROCESAR-PROGRAMA.                                                  
003150                                                                          
003160     PERFORM 2200-LEER-ITEM                                               
003170        THRU 2200-LEER-ITEM-FIN.                                          
003180                                                                          
003190     IF NOT FS-CANASTA-EOF                                                
003200                                                                          
003210        PERFORM 2300-VERIFICAR-QUIEBRE                                    
003220           THRU 2300-VERIFICAR-QUIEBRE-FIN                                
003230                                                                          
003240        PERFORM 2400-PROCESAR-ITEM                                        
003250           THRU 2400-PROCESAR-ITEM-FIN                                    
003260                                                                          
003270     END-IF.                                                              
003280                                                                          
003290 2000-PROCESAR-PROGRAMA-FIN.                                              
003300     EXIT.                                                                
003310                                                                          
003320*-----------------------------------------------------------------        
003330 2200-LEER-ITEM.                                                          
003340                                                                          
003350     READ ENT-CANASTA.                                                    
003360                                                                          
003370     EVALUATE TRUE                                                        
003380         WHEN FS-CANASTA-OK                                               
003390              MOVE WS-BUF-CANASTA TO WS-ENT-CANITEM                       
003400         WHEN FS-CANASTA-EOF                                              
003410              CONTINUE                                                    
003420         WHEN OTHER                                                       
003430              DISPLAY 'ERROR AL LEER EL ARCHIVO DE CANASTAS'              
003440              DISPLAY 'FILE STATUS: ' FS-CANASTA                          
003450              STOP RUN                                                    
003460     END-EVALUATE.                                                        
003470                                                                          
003480 2200-LEER-ITEM-FIN.                                                      
003490     EXIT.                                                                
003500                                                                          
003510*-----------------------------------------------------------------        
003520* QUIEBRE DE CONTROL POR BASKET-ID (TK-6010).  EL ARCHIVO LLEGA           
003530* ORDENADO POR CANASTA, SE DETECTA EL CAMBIO DE CLAVE CONTRA LA           
003540* CANASTA QUE QUEDO ABIERTA DE LA LECTURA ANTERIOR.                       
003550 2300-VERIFICAR-QUIEBRE.                                                  
003560                                                                          
003570     IF WS-QB-ES-PRIMERA                                                  
003580        OR WS-CAN-ID-CANASTA NOT = WS-QB-BASKET-ACTUAL                    
003590                                                                          
003600        IF NOT WS-QB-ES-PRIMERA                                           
003610           PERFORM 2900-CERRAR-CANASTA                                    
003620              THRU 2900-CERRAR-CANASTA-FIN                                
003630        END-IF                                                            
003640                                                                          
003650        PERFORM 2350-INICIAR-CANASTA                                      
003660           THRU 2350-INICIAR-CANASTA-FIN                                  
003670                                                                          
003680     END-IF.                                                              
003690                                                                          
003700 2300-VERIFICAR-QUIEBRE-FIN.                                              
003710     EXIT.                                                                
003720                                                                          
003730*-----------------------------------------------------------------        
003740 2350-INICIAR-CANASTA.                                                    
003750                                                                          
003760     MOVE WS-CAN-ID-CANASTA    TO WS-QB-BASKET-ACTUAL.                    
003770     MOVE ZERO                TO WS-QB-CANT-ITEMS-CANASTA.                
003780     SET WS-QB-NO-ES-PRIMERA  TO TRUE.                                    
003790     ADD 1 TO WS-CNT-CANASTAS.                                            
003800                                                                          
003810     INITIALIZE WS-REP-ENCAB-CANASTA.                                     
003820     MOVE WS-CAN-ID-CANASTA TO WS-REC-ID-CANASTA.                         
003830     MOVE WS-REP-ENCAB-CANASTA TO WS-BUF-REPORTE.                         
003840     WRITE WS-BUF-REPORTE.                                                
003850                                                                          
003860 2350-INICIAR-CANASTA-FIN.                                                
003870     EXIT.                                                                
003880                                                                          
003890*-----------------------------------------------------------------        
003900* TOPE DE 5 ITEMS POR CANASTA (TK-6014).  EL SEXTO ITEM EN                
003910* ADELANTE SE RECHAZA, NO SE GRABA Y NO SE LE CALCULA NADA.               
003920 2400-PROCESAR-ITEM.                                                      
003930                                                                          
003940     IF WS-QB-CANT-ITEMS-CANASTA >= WS-C-TOPE-ITEMS-CANASTA               
003950                                                                          
003960        ADD 1 TO WS-CNT-ITEMS-RECH                                        
003970        PERFORM 2450-IMPRIMIR-RECHAZO                                     
003980           THRU 2450-IMPRIMIR-RECHAZO-FIN                                 
003990                                                                          
004000     ELSE                                                                 
004010                                                                          
004020        ADD 1 TO WS-QB-CANT-ITEMS-CANASTA                                 
004030        ADD 1 TO WS-CNT-ITEMS-OK                                          
004040                                                                          
004050        PERFORM 2500-ENRIQUECER-ITEM                                      
004060           THRU 2500-ENRIQUECER-ITEM-FIN                                  
004070                                                                          
004080        PERFORM 2600-CALCULAR-DERIVADOS                                   
004090           THRU 2600-CALCULAR-DERIVADOS-FIN                               
004100                                                                          
004110        PERFORM 2700-GRABAR-ITEM                                          
004120           THRU 2700-GRABAR-ITEM-FIN                                      
004130                                                                          
004140        PERFORM 2800-IMPRIMIR-DETALLE                                     
004150           THRU 2800-IMPRIMIR-DETALLE-FIN                                 
004160                                                                          
004170     END-IF.                                                              
004180                                                                          
004190 2400-PROCESAR-ITEM-FIN.                                                  
004200     EXIT.                                                                
004210                                                                          
004220*-----------------------------------------------------------------        
004230 2450-IMPRIMIR-RECHAZO.                                                   
004240                                                                          
004250     INITIALIZE WS-REP-RECHAZO-ITEM.                                      
004260     MOVE WS-CAN-ID-ITEM TO WS-RRI-ID-ITEM.                               
004270     MOVE WS-REP-RECHAZO-ITEM TO WS-BUF-REPORTE.                          
004280     WRITE WS-BUF-REPORTE.                                                
004290                                                                          
004300 2450-IMPRIMIR-RECHAZO-FIN.                                               
004310     EXIT.                                                                
004320                                                                          
004330*-----------------------------------------------------------------        
004340* COMPLETA NUTRIENTES Y PESO DE PAQUETE AUSENTES A PARTIR DEL             
004350* NOMBRE DEL ITEM, LLAMANDO A LA RUTINA DE NORMALIZACION DE               
004360* TITULOS DE PUBLICACIONES (TK-6019).  CERO = DATO AUSENTE.               
004370 2500-ENRIQUECER-ITEM.                                                    
004380                                                                          
004390     IF WS-CAN-KCAL-100G = ZERO                                           
004400        OR WS-CAN-PESO-PAQUETE-KG = ZERO                                  
004410        OR WS-CAN-PROTEINA-PCT = ZERO                                     
004420        OR WS-CAN-GRASA-PCT = ZERO                                        
004430                                                                          
004440        MOVE WS-CAN-NOMBRE TO WS-ET-TITULO                                
004450        MOVE SPACES        TO WS-ET-CATEGORIAS                            
004460                                                                          
004470        CALL 'TITPARS' USING WS-ENTRADA-TITULO, WS-SALIDA-TITULO          
004480                                                                          
004490        IF WS-CAN-KCAL-100G = ZERO                                        
004500           MOVE WS-ST-KCAL-100G TO WS-CAN-KCAL-100G                       
004510        END-IF                                                            
004520                                                                          
004530        IF WS-CAN-PESO-PAQUETE-KG = ZERO                                  
004540           MOVE WS-ST-PESO-PAQUETE-KG TO WS-CAN-PESO-PAQUETE-KG           
004550        END-IF                                                            
004560                                                                          
004570        IF WS-CAN-PROTEINA-PCT = ZERO                                     
004580           MOVE WS-ST-PROTEINA-PCT TO WS-CAN-PROTEINA-PCT                 
004590        END-IF                                                            
004600                                                                          
004610        IF WS-CAN-GRASA-PCT = ZERO                                        
004620           MOVE WS-ST-GRASA-PCT TO WS-CAN-GRASA-PCT                       
004630        END-IF                                                            
004640                                                                          
004650     END-IF.                                                              
004660                                                                          
004670 2500-ENRIQUECER-ITEM-FIN.                                                
004680     EXIT.                                                                
004690                                                                          
004700*-----------------------------------------------------------------        
004710* RACION DIARIA (GR), PRECIO POR KG Y COSTOS, SOLO SI EL ITEM             
004720* TIENE KCAL/100G Y PESO DE PAQUETE (TK-6010).                            
004730 2600-CALCULAR-DERIVADOS.                                                 
004740                                                                          
004750     INITIALIZE WS-AREA-DERIVADOS.                                        
004760                                                                          
004770     IF WS-CAN-KCAL-100G > ZERO AND WS-CAN-PESO-PAQUETE-KG > ZERO         
004780                                                                          
004790        PERFORM 2610-CALC-RACION                                          
004800           THRU 2610-CALC-RACION-FIN                                      
004810                                                                          
004820        PERFORM 2620-CALC-PRECIO-EFECTIVO                                 
004830           THRU 2620-CALC-PRECIO-EFECTIVO-FIN                             
004840                                                                          
004850        PERFORM 2630-CALC-PRECIO-KG                                       
004860           THRU 2630-CALC-PRECIO-KG-FIN                                   
004870                                                                          
004880        PERFORM 2640-CALC-COSTOS                                          
004890           THRU 2640-CALC-COSTOS-FIN                                      
004900                                                                          
004910     ELSE                                                                 
004920                                                                          
004930        MOVE ZERO TO WS-CAN-RACION-GR                                     
004940        MOVE ZERO TO WS-CAN-COSTO-DIARIO                                  
004950        MOVE ZERO TO WS-CAN-COSTO-MENSUAL                                 
004960                                                                          
004970     END-IF.                                                              
004980                                                                          
004990 2600-CALCULAR-DERIVADOS-FIN.                                             
005000     EXIT.                                                                
005010                                                                          
005020*-----------------------------------------------------------------        
005030 2610-CALC-RACION.                                                        
005040                                                                          
005050     COMPUTE WS-DER-RACION-CALC ROUNDED =                                 
005060             (WS-PC-DAILY-KCAL-CARD / WS-CAN-KCAL-100G) * 100.            
005070                                                                          
005080     COMPUTE WS-CAN-RACION-GR ROUNDED = WS-DER-RACION-CALC.               
005090                                                                          
005100 2610-CALC-RACION-FIN.                                                    
005110     EXIT.                                                                
005120                                                                          
005130*-----------------------------------------------------------------        
005140* PRECIO EFECTIVO = PRECIO PROPIO DEL USUARIO SI LO CARGO, SINO           
005150* EL PRECIO LISTADO (LPRICE), SINO CERO (TK-6025: ANTES SE                
005160* PROBABA LPRICE PRIMERO Y EL PRECIO PROPIO QUEDABA SIN USAR).            
005170 2620-CALC-PRECIO-EFECTIVO.                                               
005180                                                                          
005190     IF WS-CAN-PRECIO NOT = ZERO                                          
005200        MOVE WS-CAN-PRECIO TO WS-DER-PRECIO-EFECTIVO                      
005210     ELSE                                                                 
005220        IF WS-CAN-LPRICE NOT = ZERO                                       
005230           MOVE WS-CAN-LPRICE TO WS-DER-PRECIO-EFECTIVO                   
005240        ELSE                                                              
005250           MOVE ZERO TO WS-DER-PRECIO-EFECTIVO                            
005260        END-IF                                                            
005270     END-IF.                                                              
005280                                                                          
005290 2620-CALC-PRECIO-EFECTIVO-FIN.                                           
005300     EXIT.                                                                
005310                                                                          
005320*-----------------------------------------------------------------        
005330* PRECIO POR KG, REDONDEADO AL WON ENTERO MAS CERCANO.                    
005340 2630-CALC-PRECIO-KG.                                                     
005350                                                                          
005360     COMPUTE WS-DER-PRECIO-KG-CALC ROUNDED =                              
005370             WS-DER-PRECIO-EFECTIVO / WS-CAN-PESO-PAQUETE-KG.             
005380                                                                          
005390     COMPUTE WS-DER-PRECIO-KG ROUNDED = WS-DER-PRECIO-KG-CALC.            
005400                                                                          
005410 2630-CALC-PRECIO-KG-FIN.                                                 
005420     EXIT.                                                                
005430                                                                          
005440*-----------------------------------------------------------------        
005450* COSTO DIARIO (REDONDEO HACIA ARRIBA AL WON ENTERO, NO SE VENDE          
005460* MEDIO WON) Y COSTO MENSUAL.  TRUNCAR A ENTERO Y SUBIR 1 WON SI          
005470* QUEDO RESTO (CEILING SIN FUNCION DE LIBRERIA, VER ALIMCAT PARA          
005480* EL MISMO CRITERIO).                                                     
005490 2640-CALC-COSTOS.                                                        
005500                                                                          
005510     COMPUTE WS-DER-COSTO-CALC ROUNDED =                                  
005520             (WS-DER-RACION-CALC / 1000) * WS-DER-PRECIO-KG.              
005530                                                                          
005540     COMPUTE WS-DER-COSTO-ENTERO = WS-DER-COSTO-CALC.                     
005550                                                                          
005560     IF WS-DER-COSTO-CALC > WS-DER-COSTO-ENTERO                           
005570         ADD 1 TO WS-DER-COSTO-ENTERO                                     
005580     END-IF.                                                              
005590                                                                          
005600     MOVE WS-DER-COSTO-ENTERO TO WS-CAN-COSTO-DIARIO.                     
005610                                                                          
005620     COMPUTE WS-CAN-COSTO-MENSUAL = WS-CAN-COSTO-DIARIO * 30.             
005630                                                                          
005640 2640-CALC-COSTOS-FIN.                                                    
005650     EXIT.                                                                
005660                                                                          
005670*-----------------------------------------------------------------        
005680 2700-GRABAR-ITEM.                                                        
005690                                                                          
005700     MOVE WS-ENT-CANITEM TO WS-BUF-CANASAL.                               
005710     WRITE WS-BUF-CANASAL.                                                
005720                                                                          
005730 2700-GRABAR-ITEM-FIN.                                                    
005740     EXIT.                                                                
005750                                                                          
005760*-----------------------------------------------------------------        
005770 2800-IMPRIMIR-DETALLE.                                                   
005780                                                                          
005790     INITIALIZE WS-REP-DET-ITEM.                                          
005800                                                                          
005810     MOVE WS-CAN-ID-ITEM        TO WS-RDI-ID-ITEM.                        
005820     MOVE WS-CAN-NOMBRE         TO WS-RDI-NOMBRE.                         
005830     MOVE WS-CAN-MARCA          TO WS-RDI-MARCA.                          
005840     MOVE WS-CAN-RACION-GR      TO WS-RDI-RACION.                         
005850     MOVE WS-CAN-COSTO-DIARIO   TO WS-RDI-COSTO-DIA.                      
005860     MOVE WS-CAN-COSTO-MENSUAL  TO WS-RDI-COSTO-MES.                      
005870                                                                          
005880     MOVE WS-REP-DET-ITEM TO WS-BUF-REPORTE.                              
005890     WRITE WS-BUF-REPORTE.                                                
005900                                                                          
005910 2800-IMPRIMIR-DETALLE-FIN.                                               
005920     EXIT.                                                                
005930                                                                          
005940*-----------------------------------------------------------------        
005950 2900-CERRAR-CANASTA.                                                     
005960                                                                          
005970     INITIALIZE WS-REP-CONT-CANASTA.                                      
005980     MOVE WS-QB-CANT-ITEMS-CANASTA TO WS-RCC-CANT-ITEMS.                  
005990     MOVE WS-REP-CONT-CANASTA TO WS-BUF-REPORTE.                          
006000     WRITE WS-BUF-REPORTE.                                                
006010                                                                          
006020     MOVE WS-REP-BLANCO-CAN TO WS-BUF-REPORTE.                            
006030     WRITE WS-BUF-REPORTE.                                                
006040                                                                          
006050 2900-CERRAR-CANASTA-FIN.                                                 
006060     EXIT.                                                                
006070                                                                          
006080*-----------------------------------------------------------------        
006090 3000-FINALIZAR-PROGRAMA.                                                 
006100                                                                          
006110     IF NOT WS-QB-ES-PRIMERA                                              
006120        PERFORM 2900-CERRAR-CANASTA                                       
006130           THRU 2900-CERRAR-CANASTA-FIN                                   
006140     END-IF.                                                              
006150                                                                          
006160     PERFORM 3100-IMPRIMIR-TOTALES                                        
006170        THRU 3100-IMPRIMIR-TOTALES-FIN.                                   
006180                                                                          
006190     PERFORM 3200-CERRAR-ARCHIVOS                                         
006200        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
006210                                                                          
006220 3000-FINALIZAR-PROGRAMA-FIN.                                             
006230     EXIT.                                                                
006240                                                                          
006250*-----------------------------------------------------------------        
006260 3100-IMPRIMIR-TOTALES.                                                   
006270                                                                          
006280     MOVE WS-CNT-CANASTAS   TO WS-RTC-CANASTAS.                           
006290     MOVE WS-CNT-ITEMS-OK   TO WS-RTC-ITEMS.                              
006300     MOVE WS-CNT-ITEMS-RECH TO WS-RTC-ITEMS-RECH.                         
006310                                                                          
006320     MOVE WS-REP-SEPAR-CAN    TO WS-BUF-REPORTE.                          
006330     WRITE WS-BUF-REPORTE.                                                
006340                                                                          
006350     MOVE WS-REP-TOTALES-CAN  TO WS-BUF-REPORTE.                          
006360     WRITE WS-BUF-REPORTE.                                                
006370                                                                          
006380 3100-IMPRIMIR-TOTALES-FIN.                                               
006390     EXIT.                                                                
006400                                                                          
006410*-----------------------------------------------------------------        
006420 3200-CERRAR-ARCHIVOS.                                                    
006430                                                                          
006440     CLOSE ENT-CANASTA                                                    
006450           SAL-CANASTA                                                    
006460           SAL-REPORTE.                                                   
006470                                                                          
006480     IF NOT FS-CANASTA-OK                                                 
006490        DISPLAY 'ERROR AL CERRAR ARCHIVO CANASTA: ' FS-CANASTA            
006500     END-IF.                                                              
006510                                                                          
006520     IF NOT FS-CANASAL-OK                                                 
006530        DISPLAY 'ERROR AL CERRAR ARCHIVO CANASAL: ' FS-CANASAL            
006540     END-IF.                                                              
006550                                                                          
006560     IF NOT FS-REPORTE-OK                                                 
006570        DISPLAY 'ERROR AL CERRAR ARCHIVO REPORTE: ' FS-REPORTE            
006580     END-IF.                                                              
006590                                                                          
006600 3200-CERRAR-ARCHIVOS-FIN.                                                
006610     EXIT.                                                                
