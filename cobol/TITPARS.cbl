000010************************************************************************* 
000020* NORMALIZACION DE TITULOS DE PUBLICACIONES PARA ARMADO DE CANASTAS       
000030************************************************************************* 
000040 IDENTIFICATION DIVISION.                                                 
000050 PROGRAM-ID. TITPARS.                                                     
000060 AUTHOR. S. URQUIZA.                                                      
000070 INSTALLATION. GERENCIA DE NUTRICION - LINEA MASCOTAS.                    
000080 DATE-WRITTEN. 04/11/1996.                                                
000090 DATE-COMPILED.                                                           
000100 SECURITY. USO INTERNO.                                                   
000110*-----------------------------------------------------------------        
000120* HISTORIAL DE CAMBIOS                                                    
000130*-----------------------------------------------------------------        
000140* 04/11/1996 SU  TK-6001  VERSION INICIAL: LIMPIEZA DE ETIQUETAS DE       
000150*                         MARCADO Y CLASIFICACION HUMEDO/SECO DEL         
000160*                         TITULO DE LA PUBLICACION PARA CANASTA.          
000170* 18/03/1997 SU  TK-6004  SE AGREGA EL PARSEO DEL PESO DE PAQUETE         
000180*                         DESDE EL TITULO (KG Y GRAMOS, INCLUIDAS         
000190*                         LAS VARIANTES EN COREANO DEL PROVEEDOR).        
000200* 25/09/1998 CP  TK-6009  SE AGREGAN LOS DEFAULT DE NUTRIENTES Y DE       
000210*                         PESO DE PAQUETE CUANDO NO SE RECONOCE UN        
000220*                         VALOR EN EL TITULO (PEDIDO DE COMPRAS).         
000230* 11/12/1998 RG  TK-6015  AJUSTE Y2K: ENCABEZADO Y COMENTARIOS            
000240*                         REVISADOS, SIN IMPACTO EN LA LOGICA.            
000250* 20/01/1999 RG  TK-6015  REVISION FINAL Y2K - CERTIFICADO OK.            
000260* 14/05/2001 NB  TK-6031  SE AGREGA LA PALABRA CLAVE 'SOFT' A LA          
000270*                         TABLA DE CLASIFICACION HUMEDO/SECO POR          
000280*                         PEDIDO DE CATEGORIZACION DE PRODUCTOS.          
000290* 19/08/2003 MF  TK-6038  CORRIGE EL PARSEO DE PESO: EL TOKEN ANTES       
000300*                         DEL DELIMITADOR DE UNIDAD PODIA TRAER           
000310*                         TODO EL NOMBRE DEL PRODUCTO Y NO SOLO EL        
000320*                         NUMERO, CON LO QUE EL PESO QUEDABA SIN          
000330*                         RECONOCER EN TITULOS REALES (PRODUCTO +         
000340*                         MARCA + PESO).  AHORA SE BUSCA LA CORRIDA       
000350*                         NUMERICA QUE TERMINA INMEDIATAMENTE ANTES       
000360*                         DE LA UNIDAD.  DE PASO SE CUBREN TODAS          
000370*                         LAS VARIANTES DE MAYUSCULA/MINUSCULA DE         
000380*                         'KG' Y SE CORRIGE LA PALABRA CLAVE 'WET'        
000390*                         DE LA TABLA DE HUMEDO/SECO, QUE ESTABA          
000400*                         CARGADA EN MAYUSCULA Y NO COINCIDIA CON         
000410*                         LA PALABRA EN MINUSCULA DEL TITULO.             
000420*-----------------------------------------------------------------        
000430                                                                          
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM.                                                  
000480                                                                          
000490* SIN INPUT-OUTPUT SECTION: ESTA RUTINA NO ABRE ARCHIVOS, SOLO            
000500* RECIBE Y DEVUELVE DATOS POR LINKAGE (LLAMADA DESDE CANASTA).            
000510                                                                          
000520 DATA DIVISION.                                                           
000530 WORKING-STORAGE SECTION.                                                 
000540                                                                          
000550*-----------------------------------------------------------------        
000560* AREA DE TRABAJO PARA LA LIMPIEZA DE ETIQUETAS DE MARCADO (<...>)        
000570*-----------------------------------------------------------------        
000580 01  WS-AREA-LIMPIEZA.                                                    
000590     05  WS-LIM-TITULO             PIC X(40).                             
000600     05  WS-LIM-IX-SRC             PIC 9(02)  COMP.                       
000610     05  WS-LIM-IX-DST             PIC 9(02)  COMP.                       
000620     05  WS-LIM-CARACTER           PIC X(01).                             
000630     05  WS-LIM-SW-TAG             PIC X(01).                             
000640         88  WS-LIM-DENTRO-TAG         VALUE 'S'.                         
000650         88  WS-LIM-FUERA-TAG          VALUE 'N'.                         
000660     05  FILLER                    PIC X(05)  VALUE SPACES.               
000670                                                                          
000680* VISTA DE DEPURACION DEL SUBINDICE DE COPIA, PARA EL DISPLAY DE          
000690* CONTROL QUE PIDIO AUDITORIA CUANDO SE AGREGO LA LIMPIEZA (TK-6001).     
000700 01  WS-LIM-VISTA-DEBUG REDEFINES WS-AREA-LIMPIEZA.                       
000710     05  FILLER                    PIC X(40).                             
000720     05  WS-LIM-IX-SRC-EDIC        PIC 9(02).                             
000730     05  FILLER                    PIC X(06).                             
000740                                                                          
000750*-----------------------------------------------------------------        
000760* AREA DE TRABAJO PARA LA CLASIFICACION HUMEDO (WET) / SECO (DRY)         
000770*-----------------------------------------------------------------        
000780 01  WS-AREA-CLASIFICACION.                                               
000790     05  WS-CLA-TEXTO-BUSQ         PIC X(81).                             
000800     05  WS-CLA-IX-PAL             PIC 9(01)  COMP.                       
000810     05  WS-CLA-TALLY              PIC 9(02)  COMP.                       
000820     05  WS-CLA-TIPO               PIC X(03).                             
000830         88  WS-CLA-ES-HUMEDO          VALUE 'WET'.                       
000840         88  WS-CLA-ES-SECO            VALUE 'DRY'.                       
000850     05  FILLER                    PIC X(05)  VALUE SPACES.               
000860                                                                          
000870* TABLA DE PALABRAS CLAVE DE PRODUCTO HUMEDO (ESPANOL/INGLES/COREANO,     
000880* SEGUN EL CATALOGO DEL PROVEEDOR ORIGINAL).  CADA ENTRADA OCUPA 10       
000890* POSICIONES CON RELLENO DE BLANCOS; LA LONGITUD REAL DE CADA UNA SE      
000900* GUARDA APARTE EN WS-TB-LON PORQUE EL IDIOMA VARIA EL ANCHO (TK-6004).   
000910 01  WS-TB-PALABRAS-HUMEDO-DATOS.                                         
000920     05  FILLER                    PIC X(70) VALUE                        
000930         '캔       파우치 습식    웻       wet       소프트 참치    '.                
000940                                                                          
000950 01  WS-TB-PALABRAS-HUMEDO REDEFINES WS-TB-PALABRAS-HUMEDO-DATOS.         
000960     05  WS-TB-PALABRA             PIC X(10) OCCURS 7 TIMES.              
000970                                                                          
000980 01  WS-TB-LONGITUDES-HUMEDO.                                             
000990     05  WS-TB-LON                 PIC 9(02) COMP OCCURS 7 TIMES.         
001000                                                                          
001010*-----------------------------------------------------------------        
001020* AREA DE TRABAJO PARA EL PARSEO DEL PESO DE PAQUETE (TK-6004).           
001030* SE ASUME QUE EL PESO VIENE EXPRESADO COMO 'N.N' O 'NN.N' (O SIN         
001040* PUNTO DECIMAL) INMEDIATAMENTE ANTES DE LA UNIDAD; OTROS FORMATOS        
001050* QUEDAN SIN RECONOCER Y SE APLICA EL DEFAULT (VER TK-6009).              
001060*-----------------------------------------------------------------        
001070 01  WS-AREA-PESO.                                                        
001080     05  WS-PP-ANTES               PIC X(40).                             
001090     05  WS-PP-DESPUES             PIC X(40).                             
001100     05  WS-PP-LEN-ANTES           PIC 9(02) COMP.                        
001110     05  WS-PP-PARTES              PIC 9(02) COMP.                        
001120     05  WS-PP-TOKEN               PIC X(05).                             
001130*   ** POSICION DE INICIO Y LONGITUD DE LA CORRIDA NUMERICA               
001140*   ** HALLADA AL FINAL DE WS-PP-ANTES, INMEDIATAMENTE ANTES              
001150*   ** DE LA UNIDAD (TK-6038).                                            
001160     05  WS-PP-POS-INICIO-NUM      PIC 9(02) COMP.                        
001170     05  WS-PP-LEN-NUM             PIC 9(02) COMP.                        
001180     05  WS-PP-IX                  PIC 9(02) COMP.                        
001190     05  WS-PP-POS-PUNTO           PIC 9(02) COMP.                        
001200     05  WS-PP-DIGITO              PIC X(01).                             
001210     05  WS-PP-VALOR-DIGITO        PIC 9(01) COMP.                        
001220     05  WS-PP-ENTERO              PIC 9(02) COMP.                        
001230     05  WS-PP-DECIMAL             PIC 9(01) COMP.                        
001240     05  WS-PP-SW-HALLADO          PIC X(01).                             
001250         88  WS-PP-PESO-HALLADO        VALUE 'S'.                         
001260         88  WS-PP-PESO-NO-HALLADO     VALUE 'N'.                         
001270*   ** CORTA EL RETROCESO EN 4305 AL PRIMER CARACTER NO NUMERICO          
001280     05  WS-PP-SW-CORTE            PIC X(01).                             
001290         88  WS-PP-CORTE-HALLADO       VALUE 'S'.                         
001300         88  WS-PP-CORTE-NO-HALLADO    VALUE 'N'.                         
001310     05  FILLER                    PIC X(05) VALUE SPACES.                
001320                                                                          
001330* VISTA DE DEPURACION DEL RESULTADO DEL PARSEO DE PESO, PARA EL           
001340* DISPLAY DE CONTROL QUE PIDIO AUDITORIA (TK-6004).                       
001350 01  WS-PP-VISTA-DEBUG REDEFINES WS-AREA-PESO.                            
001360     05  FILLER                    PIC X(99).                             
001370     05  WS-PP-ENTERO-EDIC         PIC 9(02).                             
001380     05  FILLER                    PIC X(08).                             
001390                                                                          
001400 LINKAGE SECTION.                                                         
001410 01  LK-ENTRADA-TITULO.                                                   
001420     05  LK-ET-TITULO              PIC X(40).                             
001430     05  LK-ET-CATEGORIAS          PIC X(40).                             
001440                                                                          
001450 01  LK-SALIDA-TITULO.                                                    
001460     05  LK-ST-TIPO                PIC X(03).                             
001470     05  LK-ST-PESO-PAQUETE-KG     PIC 9(02)V9(03).                       
001480     05  LK-ST-KCAL-100G           PIC 9(03)V9(01).                       
001490     05  LK-ST-PROTEINA-PCT        PIC 9(02)V9(01).                       
001500     05  LK-ST-GRASA-PCT           PIC 9(02)V9(01).                       
001510                                                                          
001520 PROCEDURE DIVISION USING LK-ENTRADA-TITULO, LK-SALIDA-TITULO.            
001530                                                                          
001540     PERFORM 1000-INICIAR-NORMALIZACION                                   
001550        THRU 1000-INICIAR-NORMALIZACION-FIN.                              
001560                                                                          
001570     PERFORM 2000-LIMPIAR-ETIQUETAS                                       
001580        THRU 2000-LIMPIAR-ETIQUETAS-FIN.                                  
001590                                                                          
001600     PERFORM 3000-CLASIFICAR-TIPO                                         
001610        THRU 3000-CLASIFICAR-TIPO-FIN.                                    
001620                                                                          
001630     PERFORM 4000-PARSEAR-PESO                                            
001640        THRU 4000-PARSEAR-PESO-FIN.                                       
001650                                                                          
001660     PERFORM 5000-APLICAR-DEFAULTS                                        
001670        THRU 5000-APLICAR-DEFAULTS-FIN.                                   
001680                                                                          
001690     GOBACK.                                                              
001700                                                                          
001710*-----------------------------------------------------------------        
001720 1000-INICIAR-NORMALIZACION.                                              
001730                                                                          
001740     INITIALIZE WS-AREA-LIMPIEZA                                          
001750                WS-AREA-CLASIFICACION                                     
001760                WS-AREA-PESO                                              
001770                LK-SALIDA-TITULO.                                         
001780                                                                          
001790*   ** LONGITUD REAL EN BYTES DE CADA PALABRA DE LA TABLA (TK-6004)       
001800     MOVE 03 TO WS-TB-LON(1).                                             
001810     MOVE 09 TO WS-TB-LON(2).                                             
001820     MOVE 06 TO WS-TB-LON(3).                                             
001830     MOVE 03 TO WS-TB-LON(4).                                             
001840     MOVE 03 TO WS-TB-LON(5).                                             
001850     MOVE 09 TO WS-TB-LON(6).                                             
001860     MOVE 06 TO WS-TB-LON(7).                                             
001870                                                                          
001880 1000-INICIAR-NORMALIZACION-FIN.                                          
001890     EXIT.                                                                
001900                                                                          
001910*-----------------------------------------------------------------        
001920* QUITA LAS ETIQUETAS DE MARCADO (<...>) DEL TITULO (TK-6001).            
001930*-----------------------------------------------------------------        
001940 2000-LIMPIAR-ETIQUETAS.                                                  
001950                                                                          
001960     MOVE SPACES TO WS-LIM-TITULO.                                        
001970     MOVE 1      TO WS-LIM-IX-DST.                                        
001980     SET WS-LIM-FUERA-TAG TO TRUE.                                        
001990                                                                          
002000     PERFORM 2100-COPIAR-CARACTER                                         
002010        THRU 2100-COPIAR-CARACTER-FIN                                     
002020       VARYING WS-LIM-IX-SRC FROM 1 BY 1                                  
002030         UNTIL WS-LIM-IX-SRC > 40.                                        
002040                                                                          
002050 2000-LIMPIAR-ETIQUETAS-FIN.                                              
002060     EXIT.                                                                
002070                                                                          
002080 2100-COPIAR-CARACTER.                                                    
002090                                                                          
002100     MOVE LK-ET-TITULO(WS-LIM-IX-SRC:1) TO WS-LIM-CARACTER.               
002110                                                                          
002120     IF WS-LIM-CARACTER = '<'                                             
002130        SET WS-LIM-DENTRO-TAG TO TRUE                                     
002140     ELSE                                                                 
002150        IF WS-LIM-CARACTER = '>'                                          
002160           SET WS-LIM-FUERA-TAG TO TRUE                                   
002170        ELSE                                                              
002180           IF WS-LIM-FUERA-TAG AND WS-LIM-IX-DST <= 40                    
002190              MOVE WS-LIM-CARACTER                                        
002200                TO WS-LIM-TITULO(WS-LIM-IX-DST:1)                         
002210              ADD 1 TO WS-LIM-IX-DST                                      
002220           END-IF                                                         
002230        END-IF                                                            
002240     END-IF.                                                              
002250                                                                          
002260 2100-COPIAR-CARACTER-FIN.                                                
002270     EXIT.                                                                
002280                                                                          
002290*-----------------------------------------------------------------        
002300* CLASIFICA EL PRODUCTO COMO HUMEDO (WET) O SECO (DRY) SEGUN EL           
002310* TITULO Y LAS CATEGORIAS DE LA PUBLICACION (TK-6001, TK-6031).           
002320*-----------------------------------------------------------------        
002330 3000-CLASIFICAR-TIPO.                                                    
002340                                                                          
002350     SET WS-CLA-ES-SECO TO TRUE.                                          
002360                                                                          
002370     STRING WS-LIM-TITULO     DELIMITED BY SIZE                           
002380            ' '               DELIMITED BY SIZE                           
002390            LK-ET-CATEGORIAS  DELIMITED BY SIZE                           
002400       INTO WS-CLA-TEXTO-BUSQ.                                            
002410                                                                          
002420     PERFORM 3100-BUSCAR-PALABRA-HUMEDA                                   
002430        THRU 3100-BUSCAR-PALABRA-HUMEDA-FIN                               
002440       VARYING WS-CLA-IX-PAL FROM 1 BY 1                                  
002450         UNTIL WS-CLA-IX-PAL > 7                                          
002460            OR WS-CLA-ES-HUMEDO.                                          
002470                                                                          
002480 3000-CLASIFICAR-TIPO-FIN.                                                
002490     EXIT.                                                                
002500                                                                          
002510 3100-BUSCAR-PALABRA-HUMEDA.                                              
002520                                                                          
002530     MOVE ZERO TO WS-CLA-TALLY.                                           
002540     INSPECT WS-CLA-TEXTO-BUSQ TALLYING WS-CLA-TALLY                      
002550             FOR ALL WS-TB-PALABRA(WS-CLA-IX-PAL)                         
002560                     (1:WS-TB-LON(WS-CLA-IX-PAL)).                        
002570                                                                          
002580     IF WS-CLA-TALLY > 0                                                  
002590        SET WS-CLA-ES-HUMEDO TO TRUE                                      
002600     END-IF.                                                              
002610                                                                          
002620 3100-BUSCAR-PALABRA-HUMEDA-FIN.                                          
002630     EXIT.                                                                
002640                                                                          
002650*-----------------------------------------------------------------        
002660* PARSEA EL PESO DE PAQUETE DEL TITULO: PRIMERO KG (O LA VARIANTE         
002670* EN COREANO), SI NO SE ENCUENTRA, GRAMOS DIVIDIDO 1000 (TK-6004).        
002680*-----------------------------------------------------------------        
002690 4000-PARSEAR-PESO.                                                       
002700                                                                          
002710     SET WS-PP-PESO-NO-HALLADO TO TRUE.                                   
002720     MOVE SPACES TO WS-PP-ANTES WS-PP-DESPUES.                            
002730     MOVE ZERO   TO WS-PP-LEN-ANTES WS-PP-PARTES.                         
002740                                                                          
002750     UNSTRING WS-LIM-TITULO                                               
002760         DELIMITED BY 'KG' OR 'Kg' OR 'kG' OR 'kg' OR '키로'                
002770         INTO WS-PP-ANTES COUNT IN WS-PP-LEN-ANTES                        
002780              WS-PP-DESPUES                                               
002790         TALLYING IN WS-PP-PARTES.                                        
002800                                                                          
002810     IF WS-PP-PARTES > 1                                                  
002820        PERFORM 4300-EXTRAER-NUMERO THRU 4300-EXTRAER-NUMERO-FIN          
002830        IF WS-PP-PESO-HALLADO                                             
002840           COMPUTE LK-ST-PESO-PAQUETE-KG ROUNDED =                        
002850               WS-PP-ENTERO + (WS-PP-DECIMAL / 10)                        
002860        END-IF                                                            
002870     END-IF.                                                              
002880                                                                          
002890     IF WS-PP-PESO-NO-HALLADO                                             
002900        PERFORM 4200-BUSCAR-GRAMOS THRU 4200-BUSCAR-GRAMOS-FIN            
002910     END-IF.                                                              
002920                                                                          
002930 4000-PARSEAR-PESO-FIN.                                                   
002940     EXIT.                                                                
002950                                                                          
002960 4200-BUSCAR-GRAMOS.                                                      
002970                                                                          
002980     MOVE SPACES TO WS-PP-ANTES WS-PP-DESPUES.                            
002990     MOVE ZERO   TO WS-PP-LEN-ANTES WS-PP-PARTES.                         
003000                                                                          
003010     UNSTRING WS-LIM-TITULO                                               
003020         DELIMITED BY 'G' OR 'g' OR '그램'                                  
003030         INTO WS-PP-ANTES COUNT IN WS-PP-LEN-ANTES                        
003040              WS-PP-DESPUES                                               
003050         TALLYING IN WS-PP-PARTES.                                        
003060                                                                          
003070     IF WS-PP-PARTES > 1                                                  
003080        PERFORM 4300-EXTRAER-NUMERO THRU 4300-EXTRAER-NUMERO-FIN          
003090        IF WS-PP-PESO-HALLADO                                             
003100           COMPUTE LK-ST-PESO-PAQUETE-KG ROUNDED =                        
003110               (WS-PP-ENTERO + (WS-PP-DECIMAL / 10)) / 1000               
003120        END-IF                                                            
003130     END-IF.                                                              
003140                                                                          
003150 4200-BUSCAR-GRAMOS-FIN.                                                  
003160     EXIT.                                                                
003170                                                                          
003180*-----------------------------------------------------------------        
003190* BUSCA EN WS-PP-ANTES LA CORRIDA NUMERICA QUE TERMINA JUSTO ANTES        
003200* DE LA UNIDAD (KG O G), RETROCEDIENDO CARACTER A CARACTER DESDE          
003210* EL FINAL, PORQUE WS-PP-ANTES PUEDE TRAER TODO EL NOMBRE DEL             
003220* PRODUCTO Y LA MARCA ADELANTE DEL NUMERO (TK-6038).                      
003230*-----------------------------------------------------------------        
003240 4300-EXTRAER-NUMERO.                                                     
003250                                                                          
003260     MOVE ZERO TO WS-PP-ENTERO WS-PP-DECIMAL WS-PP-POS-PUNTO.             
003270     MOVE ZERO TO WS-PP-LEN-NUM.                                          
003280     MOVE WS-PP-LEN-ANTES TO WS-PP-POS-INICIO-NUM.                        
003290     SET WS-PP-PESO-NO-HALLADO TO TRUE.                                   
003300     SET WS-PP-CORTE-NO-HALLADO TO TRUE.                                  
003310                                                                          
003320     IF WS-PP-LEN-ANTES > 0                                               
003330        PERFORM 4305-RETROCEDER-CARACTER                                  
003340           THRU 4305-RETROCEDER-CARACTER-FIN                              
003350          VARYING WS-PP-IX FROM WS-PP-LEN-ANTES BY -1                     
003360            UNTIL WS-PP-IX < 1 OR WS-PP-CORTE-HALLADO                     
003370        COMPUTE WS-PP-LEN-NUM =                                           
003380            WS-PP-LEN-ANTES - WS-PP-POS-INICIO-NUM + 1                    
003390     END-IF.                                                              
003400                                                                          
003410     IF WS-PP-LEN-NUM > 0 AND WS-PP-LEN-NUM < 6                           
003420        MOVE SPACES TO WS-PP-TOKEN                                        
003430        MOVE WS-PP-ANTES(WS-PP-POS-INICIO-NUM:WS-PP-LEN-NUM)              
003440          TO WS-PP-TOKEN                                                  
003450                                                                          
003460        PERFORM 4310-BUSCAR-PUNTO                                         
003470           THRU 4310-BUSCAR-PUNTO-FIN                                     
003480          VARYING WS-PP-IX FROM 1 BY 1                                    
003490            UNTIL WS-PP-IX > WS-PP-LEN-NUM                                
003500                                                                          
003510        IF WS-PP-POS-PUNTO > 0                                            
003520           PERFORM 4320-CONVERTIR-ENTERO                                  
003530              THRU 4320-CONVERTIR-ENTERO-FIN                              
003540             VARYING WS-PP-IX FROM 1 BY 1                                 
003550               UNTIL WS-PP-IX >= WS-PP-POS-PUNTO                          
003560           MOVE WS-PP-TOKEN(WS-PP-POS-PUNTO + 1:1) TO WS-PP-DIGITO        
003570           PERFORM 4330-CONVERTIR-DIGITO                                  
003580              THRU 4330-CONVERTIR-DIGITO-FIN                              
003590           MOVE WS-PP-VALOR-DIGITO TO WS-PP-DECIMAL                       
003600           SET WS-PP-PESO-HALLADO TO TRUE                                 
003610        ELSE                                                              
003620           PERFORM 4320-CONVERTIR-ENTERO                                  
003630              THRU 4320-CONVERTIR-ENTERO-FIN                              
003640             VARYING WS-PP-IX FROM 1 BY 1                                 
003650               UNTIL WS-PP-IX > WS-PP-LEN-NUM                             
003660           SET WS-PP-PESO-HALLADO TO TRUE                                 
003670        END-IF                                                            
003680     END-IF.                                                              
003690                                                                          
003700 4300-EXTRAER-NUMERO-FIN.                                                 
003710     EXIT.                                                                
003720                                                                          
003730* UN PASO DEL RETROCESO DE 4300: SI EL CARACTER ES DIGITO O PUNTO,        
003740* SE CORRE EL INICIO DE LA CORRIDA NUMERICA; SI NO, SE CORTA AHI          
003750* (TK-6038).                                                              
003760 4305-RETROCEDER-CARACTER.                                                
003770                                                                          
003780     MOVE WS-PP-ANTES(WS-PP-IX:1) TO WS-PP-DIGITO.                        
003790                                                                          
003800     IF (WS-PP-DIGITO >= '0' AND WS-PP-DIGITO <= '9')                     
003810                              OR WS-PP-DIGITO = '.'                       
003820        MOVE WS-PP-IX TO WS-PP-POS-INICIO-NUM                             
003830     ELSE                                                                 
003840        SET WS-PP-CORTE-HALLADO TO TRUE                                   
003850     END-IF.                                                              
003860                                                                          
003870 4305-RETROCEDER-CARACTER-FIN.                                            
003880     EXIT.                                                                
003890                                                                          
003900 4310-BUSCAR-PUNTO.                                                       
003910                                                                          
003920     IF WS-PP-TOKEN(WS-PP-IX:1) = '.'                                     
003930        MOVE WS-PP-IX TO WS-PP-POS-PUNTO                                  
003940     END-IF.                                                              
003950                                                                          
003960 4310-BUSCAR-PUNTO-FIN.                                                   
003970     EXIT.                                                                
003980                                                                          
003990 4320-CONVERTIR-ENTERO.                                                   
004000                                                                          
004010     MOVE WS-PP-TOKEN(WS-PP-IX:1) TO WS-PP-DIGITO.                        
004020     PERFORM 4330-CONVERTIR-DIGITO                                        
004030        THRU 4330-CONVERTIR-DIGITO-FIN.                                   
004040     COMPUTE WS-PP-ENTERO = (WS-PP-ENTERO * 10) + WS-PP-VALOR-DIGITO.     
004050                                                                          
004060 4320-CONVERTIR-ENTERO-FIN.                                               
004070     EXIT.                                                                
004080                                                                          
004090* CONVIERTE UN DIGITO ASCII A SU VALOR NUMERICO SIN USAR FUNCIONES        
004100* DE LIBRERIA (EL SHOP NO LAS AUTORIZA EN PROGRAMAS DE PRODUCCION,        
004110* MISMO CRITERIO QUE EL PROGRAMA DE CALCULO DE ENERGIA, TK-4418).         
004120 4330-CONVERTIR-DIGITO.                                                   
004130                                                                          
004140     EVALUATE WS-PP-DIGITO                                                
004150         WHEN '0' MOVE 0 TO WS-PP-VALOR-DIGITO                            
004160         WHEN '1' MOVE 1 TO WS-PP-VALOR-DIGITO                            
004170         WHEN '2' MOVE 2 TO WS-PP-VALOR-DIGITO                            
004180         WHEN '3' MOVE 3 TO WS-PP-VALOR-DIGITO                            
004190         WHEN '4' MOVE 4 TO WS-PP-VALOR-DIGITO                            
004200         WHEN '5' MOVE 5 TO WS-PP-VALOR-DIGITO                            
004210         WHEN '6' MOVE 6 TO WS-PP-VALOR-DIGITO                            
004220         WHEN '7' MOVE 7 TO WS-PP-VALOR-DIGITO                            
004230         WHEN '8' MOVE 8 TO WS-PP-VALOR-DIGITO                            
004240         WHEN '9' MOVE 9 TO WS-PP-VALOR-DIGITO                            
004250         WHEN OTHER MOVE 0 TO WS-PP-VALOR-DIGITO                          
004260     END-EVALUATE.                                                        
004270                                                                          
004280 4330-CONVERTIR-DIGITO-FIN.                                               
004290     EXIT.                                                                
004300                                                                          
004310*-----------------------------------------------------------------        
004320* APLICA LOS DEFAULT DE PESO Y DE NUTRIENTES CUANDO NO SE PUEDEN          
004330* RECONOCER DESDE EL TITULO DE LA PUBLICACION (TK-6009).                  
004340*-----------------------------------------------------------------        
004350 5000-APLICAR-DEFAULTS.                                                   
004360                                                                          
004370     IF WS-PP-PESO-NO-HALLADO                                             
004380        IF WS-CLA-ES-HUMEDO                                               
004390           MOVE 0.085 TO LK-ST-PESO-PAQUETE-KG                            
004400        ELSE                                                              
004410           MOVE 2.0   TO LK-ST-PESO-PAQUETE-KG                            
004420        END-IF                                                            
004430     END-IF.                                                              
004440                                                                          
004450     IF WS-CLA-ES-HUMEDO                                                  
004460        MOVE 85.0  TO LK-ST-KCAL-100G                                     
004470     ELSE                                                                 
004480        MOVE 385.0 TO LK-ST-KCAL-100G                                     
004490     END-IF.                                                              
004500                                                                          
004510     MOVE 33.0 TO LK-ST-PROTEINA-PCT.                                     
004520     MOVE 14.0 TO LK-ST-GRASA-PCT.                                        
004530     MOVE WS-CLA-TIPO TO LK-ST-TIPO.                                      
004540                                                                          
004550 5000-APLICAR-DEFAULTS-FIN.                                               
004560     EXIT.                                                                
